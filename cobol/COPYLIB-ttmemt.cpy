000010*---------------------------------------------------------------*         
000020* TTMEMT  - WORKING-STORAGE CATEGORY-MEMBER SCRATCH TABLE        *        
000030* REBUILT ONCE PER CATEGORY BY THE TIER-CLASSIFICATION STEP,     *        
000040* SORTED DESCENDING BY ENGAGEMENT SCORE, THEN DISCARDED AND      *        
000050* REBUILT FOR THE NEXT CATEGORY.  TM-POOL-TIER-INDEX POINTS      *        
000060* BACK INTO TT-POOL-TIER-TABLE SO THE ASSIGNED TIER CAN BE       *        
000070* POSTED TO THE REAL ALLOCATION ENTRY.                           *        
000080*---------------------------------------------------------------*         
000090* 03/09/98 RBW  ORIGINAL SCRATCH TABLE FOR CREATOR PAYOUT PROJ.  *        
000100* 04/18/00 RBW  RAISED LIMIT 2000 TO 6000 PER MKTG GROWTH FCST.  *        
000105* 08/19/26 KMO  DROPPED COMP-3 ON SCORE/PCT FIELDS (REQ CP-0663).*        
000110*---------------------------------------------------------------*         
000120 01  TT-MEMBER-TABLE-CONTROL.                                             
000130     05  TT-MEMBER-TABLE-SIZE         PIC S9(05) COMP.                    
000140     05  TT-MEMBER-TABLE-INDEX        PIC S9(05) COMP.                    
000150     05  FILLER                       PIC X(01).                          
000160 01  TT-MEMBER-TABLE.                                                     
000170     05  TBL-MEMBER OCCURS 1 TO 6000 TIMES                                
000180             DEPENDING ON TT-MEMBER-TABLE-SIZE                            
000190             INDEXED BY TT-MEMBER-IDX.                                    
000200         10  TM-POOL-TIER-INDEX        PIC S9(05) COMP.                   
000210         10  TM-ENGAGEMENT-SCORE       PIC S9(05)V9(06).                  
000220         10  TM-CATEGORY-PCT           PIC 9(01)V9(04).                   
000230         10  FILLER                    PIC X(04).                         
