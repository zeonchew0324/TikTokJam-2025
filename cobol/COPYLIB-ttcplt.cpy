000010*---------------------------------------------------------------*         
000020* TTCPLT  - WORKING-STORAGE CATEGORY-POOL TABLE                 *         
000030* HOLDS THE WHOLE CATEGORY-POOL-FILE IN CORE WHILE TTPOOL0       *        
000040* REFRESHES WEIGHTS/FUNDS, OR WHILE TTPAYC REREADS THE FUNDS     *        
000050* TTPOOL0 ALREADY WROTE.  TIER SLOTS (1)=PLATINUM (2)=GOLD       *        
000060* (3)=SILVER (4)=BRONZE, SEE 88-LEVELS IN TTPOOL0/TTPAYC.        *        
000070*---------------------------------------------------------------*         
000080* 03/05/98 RBW  ORIGINAL TABLE FOR CREATOR PAYOUT PROJECT.       *        
000090* 04/18/00 RBW  RAISED LIMIT 100 TO 500 PER MKTG GROWTH FCST.    *        
000095* 08/19/26 KMO  DROPPED COMP-3 ON TABLE FIELDS (REQ CP-0663).    *        
000100*---------------------------------------------------------------*         
000110 01  TT-CATEGORY-POOL-TABLE-CONTROL.                                      
000120     05  TT-CATEGORY-POOL-TABLE-SIZE  PIC S9(04) COMP.                    
000130     05  TT-CATEGORY-POOL-TABLE-INDEX PIC S9(04) COMP.                    
000140     05  FILLER                       PIC X(01).                          
000150 01  TT-CATEGORY-POOL-TABLE.                                              
000160     05  TBL-CATEGORY-POOL OCCURS 1 TO 500 TIMES                          
000170             DEPENDING ON TT-CATEGORY-POOL-TABLE-SIZE                     
000180             INDEXED BY TT-CATPOOL-IDX.                                   
000190         10  TC-CATEGORY-ID            PIC 9(04).                         
000200         10  TC-NAME                   PIC X(20).                         
000210         10  TC-TOTAL-FUND             PIC 9(09)V9(02).                   
000220         10  TC-TOTAL-WEIGHT           PIC 9(09)V9(04).                   
000230         10  TC-TIER-WEIGHT            PIC 9(09)V9(04)                    
000240                                       OCCURS 4 TIMES.                    
000250         10  TC-TIER-FUND              PIC 9(09)V9(02)                    
000260                                       OCCURS 4 TIMES.                    
000270         10  FILLER                    PIC X(04).                         
