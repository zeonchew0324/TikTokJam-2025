000010*---------------------------------------------------------------*         
000020* TTPTRT  - WORKING-STORAGE POOL-TIER TABLE                     *         
000030* HOLDS THE WHOLE POOL-TIER-FILE IN CORE.  TT-PT-VIDEO-TIER IS   *        
000040* SET HERE BY THE TIER-CLASSIFICATION STEP; IT IS NEVER          *        
000050* REWRITTEN BACK TO POOL-TIER-FILE, ONLY CARRIED IN CORE FOR     *        
000060* THE REMAINDER OF THE RUN.                                      *        
000070*---------------------------------------------------------------*         
000080* 03/05/98 RBW  ORIGINAL TABLE FOR CREATOR PAYOUT PROJECT.       *        
000090* 04/18/00 RBW  RAISED LIMIT 2000 TO 6000 PER MKTG GROWTH FCST.  *        
000095* 08/19/26 KMO  DROPPED COMP-3 ON TABLE FIELDS (REQ CP-0663).    *        
000100*---------------------------------------------------------------*         
000110 01  TT-POOL-TIER-TABLE-CONTROL.                                          
000120     05  TT-POOL-TIER-TABLE-SIZE      PIC S9(05) COMP.                    
000130     05  TT-POOL-TIER-TABLE-INDEX     PIC S9(05) COMP.                    
000140     05  FILLER                       PIC X(01).                          
000150 01  TT-POOL-TIER-TABLE.                                                  
000160     05  TBL-POOL-TIER OCCURS 1 TO 6000 TIMES                             
000170             DEPENDING ON TT-POOL-TIER-TABLE-SIZE                         
000180             INDEXED BY TT-POOL-TIER-IDX.                                 
000190         10  TP-VIDEO-ID               PIC X(12).                         
000200         10  TP-CATEGORY-ID            PIC 9(04).                         
000210         10  TP-CATEGORY-PCT           PIC 9(01)V9(04).                   
000220         10  TP-VIDEO-TIER             PIC X(08).                         
000230         10  FILLER                    PIC X(04).                         
