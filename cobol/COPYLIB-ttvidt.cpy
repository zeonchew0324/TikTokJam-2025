000010*---------------------------------------------------------------*         
000020* TTVIDT  - WORKING-STORAGE VIDEO TABLE                         *         
000030* HOLDS THE WHOLE VIDEO-FILE IN CORE PLUS THE DERIVED            *        
000040* ENGAGEMENT SCORE, SO EVERY CATEGORY/TIER STEP CAN JOIN TO A    *        
000050* VIDEO WITHOUT REREADING VIDEO-FILE.                            *        
000060*---------------------------------------------------------------*         
000070* 03/05/98 RBW  ORIGINAL TABLE FOR CREATOR PAYOUT PROJECT.       *        
000080* 04/18/00 RBW  RAISED LIMIT 500 TO 2000 PER MKTG GROWTH FCST.   *        
000085* 08/19/26 KMO  DROPPED COMP-3 ON TABLE FIELDS, KEPT COMP ON     *        
000086*               TABLE-SIZE/INDEX ONLY (REQ CP-0663).            *         
000090*---------------------------------------------------------------*         
000100 01  TT-VIDEO-TABLE-CONTROL.                                              
000110     05  TT-VIDEO-TABLE-SIZE          PIC S9(05) COMP.                    
000120     05  TT-VIDEO-TABLE-INDEX         PIC S9(05) COMP.                    
000130     05  FILLER                       PIC X(01).                          
000140 01  TT-VIDEO-TABLE.                                                      
000150     05  TBL-VIDEO OCCURS 1 TO 2000 TIMES                                 
000160             DEPENDING ON TT-VIDEO-TABLE-SIZE                             
000170             INDEXED BY TT-VIDEO-IDX.                                     
000180         10  TV-VIDEO-ID               PIC X(12).                         
000190         10  TV-CREATOR-ID             PIC 9(09).                         
000200         10  TV-DURATION               PIC 9(05)V9(02).                   
000210         10  TV-WATCH-TIME             PIC 9(07)V9(02).                   
000220         10  TV-PAST-MONTHS-VIEW-COUNT PIC 9(09).                         
000230         10  TV-TOTAL-VIEW-COUNT       PIC 9(09).                         
000240         10  TV-LIKE-COUNT             PIC 9(09).                         
000250         10  TV-COMMENT-COUNT          PIC 9(09).                         
000260         10  TV-CREATED-MONTHS-AGO     PIC S9(03).                        
000270         10  TV-ENGAGEMENT-SCORE       PIC S9(05)V9(06).                  
000280         10  FILLER                    PIC X(04).                         
