000010*---------------------------------------------------------------*         
000020* TTPOUTC - PAYOUT-FILE RECORD LAYOUT                            *        
000030* ONE ENTRY PER VIDEO/CATEGORY ALLOCATION, WRITTEN IN VIDEO      *        
000040* ORDER BY TTPAYC.  DRIVES THE PAYOUT REPORT DIRECTLY.           *        
000050*---------------------------------------------------------------*         
000060* 03/02/98 RBW  ORIGINAL LAYOUT FOR CREATOR PAYOUT PROJECT.      *        
000070* 09/21/03 DLM  ADDED NAME-SPLIT REDEFINE FOR THE OLD 10-COL     *        
000080*               ABBREVIATED-NAME EXTRACT (REQ CP-0412).         *         
000085* 08/19/26 KMO  DROPPED COMP-3, WIDENED NAME-VIEW TO MATCH       *        
000086*               (REQ CP-0663).                                   *        
000090*---------------------------------------------------------------*         
000100 01  TT-PAYOUT-RECORD.                                                    
000110     05  TT-PO-VIDEO-ID               PIC X(12).                          
000120     05  TT-PO-CATEGORY-ID            PIC 9(04).                          
000130     05  TT-PO-CATEGORY-NAME          PIC X(20).                          
000140     05  TT-PO-PERCENTAGE             PIC 9(01)V9(04).                    
000150     05  TT-PO-VIDEO-TIER             PIC X(08).                          
000160     05  TT-PO-ENGAGEMENT-SCORE       PIC S9(05)V9(06).                   
000170     05  TT-PO-VIDEO-PAYOUT           PIC 9(09)V9(02).                    
000180     05  FILLER                       PIC X(02).                          
000190*---------------------------------------------------------------*         
000200* CP-0412 ABBREVIATED-NAME EXTRACT VIEW, KEPT FOR THE OLD        *        
000210* CREATOR-FACING MOBILE SUMMARY FEED.                            *        
000220*---------------------------------------------------------------*         
000230 01  TT-PAYOUT-NAME-VIEW REDEFINES TT-PAYOUT-RECORD.                      
000240     05  FILLER                       PIC X(12).                          
000250     05  FILLER                       PIC X(04).                          
000260     05  TT-CATEGORY-NAME-LEAD        PIC X(10).                          
000270     05  TT-CATEGORY-NAME-TRAIL       PIC X(10).                          
000280     05  FILLER                       PIC X(37).                          
