000010*---------------------------------------------------------------*         
000020* TTPPOC  - PROFIT-POOL-FILE RECORD LAYOUT                      *         
000030* SINGLE CONTROL RECORD, PP-ID IS ALWAYS 1.  REWRITTEN BY        *        
000040* TTPOOL0 AT END OF RUN, READ BY TTPAYC FOR THE REPORT.          *        
000050*---------------------------------------------------------------*         
000060* 03/02/98 RBW  ORIGINAL LAYOUT FOR CREATOR PAYOUT PROJECT.      *        
000070* 02/02/99 RBW  Y2K - SINGLE CONTROL RECORD, NO DATE IMPACT.     *        
000075* 08/19/26 KMO  DROPPED COMP-3, WIDENED DUMP-VIEW TO MATCH       *        
000076*               (REQ CP-0663).                                   *        
000080*---------------------------------------------------------------*         
000090 01  TT-PROFIT-POOL-RECORD.                                               
000100     05  TT-PP-ID                     PIC 9(04).                          
000110     05  TT-PP-TOTAL-FUND             PIC 9(09)V9(02).                    
000120     05  TT-PP-TOTAL-CATEGORY-WEIGHT  PIC 9(09)V9(04).                    
000130     05  FILLER                       PIC X(04).                          
000140*---------------------------------------------------------------*         
000150* RAW CHARACTER VIEW FOR THE OPERATOR-CONSOLE DUMP DISPLAY.       *       
000160*---------------------------------------------------------------*         
000170 01  TT-PROFIT-POOL-DUMP-VIEW                                             
000180                  REDEFINES TT-PROFIT-POOL-RECORD.                        
000190     05  TT-PP-DUMP                   PIC X(32).                          
