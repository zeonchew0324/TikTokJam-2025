000010*---------------------------------------------------------------*         
000020* TTRPTF  - PAYOUT REPORT PRINT LINES                           *         
000030* HEADINGS, DETAIL, PER-VIDEO SUBTOTAL, GRAND TOTAL AND THE      *        
000040* POOL/CATEGORY CROSS-CHECK LINE FOR TTPAYC.                     *        
000050*---------------------------------------------------------------*         
000060* 03/11/98 RBW  ORIGINAL REPORT LAYOUT FOR CREATOR PAYOUT PROJ.  *        
000070* 06/02/03 DLM  ADDED CROSS-CHECK LINE PER AUDIT REQ CP-0298.    *        
000080*---------------------------------------------------------------*         
000090 01  TT-RPT-HEADING-1.                                                    
000100     05  FILLER                       PIC X(01) VALUE SPACE.              
000110     05  FILLER                       PIC X(33)                           
000120             VALUE 'TIKTOKJAM CREATOR PAYOUT REPORT'.                     
000130     05  FILLER                       PIC X(40) VALUE SPACES.             
000140     05  FILLER                       PIC X(06) VALUE 'PAGE: '.           
000150     05  TT-RPT-PAGE-NO               PIC ZZ9.                            
000160     05  FILLER                       PIC X(49) VALUE SPACES.             
000170 01  TT-RPT-HEADING-2.                                                    
000180     05  FILLER                       PIC X(01) VALUE SPACE.              
000190     05  FILLER                       PIC X(12) VALUE                     
000200             'VIDEO-ID'.                                                  
000210     05  FILLER                       PIC X(21) VALUE                     
000220             'CATEGORY-NAME'.                                             
000230     05  FILLER                       PIC X(09) VALUE 'TIER'.             
000240     05  FILLER                       PIC X(08) VALUE 'PCT'.              
000250     05  FILLER                       PIC X(14) VALUE                     
000260             'ENGAGE-SCORE'.                                              
000270     05  FILLER                       PIC X(13) VALUE                     
000280             'PAYOUT'.                                                    
000290     05  FILLER                       PIC X(54) VALUE SPACES.             
000300 01  TT-RPT-DETAIL-LINE.                                                  
000310     05  FILLER                       PIC X(01) VALUE SPACE.              
000320     05  TT-DET-VIDEO-ID              PIC X(12).                          
000330     05  FILLER                       PIC X(01) VALUE SPACE.              
000340     05  TT-DET-CATEGORY-NAME         PIC X(20).                          
000350     05  FILLER                       PIC X(01) VALUE SPACE.              
000360     05  TT-DET-VIDEO-TIER            PIC X(08).                          
000370     05  FILLER                       PIC X(01) VALUE SPACE.              
000380     05  TT-DET-PERCENTAGE            PIC 9.9999.                         
000390     05  FILLER                       PIC X(02) VALUE SPACES.             
000400     05  TT-DET-ENGAGEMENT-SCORE      PIC -9(05).9(06).                   
000410     05  FILLER                       PIC X(02) VALUE SPACES.             
000420     05  TT-DET-VIDEO-PAYOUT          PIC Z(08)9.99.                      
000430     05  FILLER                       PIC X(55) VALUE SPACES.             
000440 01  TT-RPT-SUBTOTAL-LINE.                                                
000450     05  FILLER                       PIC X(01) VALUE SPACE.              
000460     05  FILLER                       PIC X(12) VALUE SPACES.             
000470     05  FILLER                       PIC X(20)                           
000480             VALUE '  ** VIDEO TOTAL **'.                                 
000490     05  FILLER                       PIC X(37) VALUE SPACES.             
000500     05  TT-SUB-VIDEO-PAYOUT          PIC Z(08)9.99.                      
000510     05  FILLER                       PIC X(55) VALUE SPACES.             
000520 01  TT-RPT-GRANDTOTAL-LINE.                                              
000530     05  FILLER                       PIC X(01) VALUE SPACE.              
000540     05  FILLER                       PIC X(32)                           
000550             VALUE '** GRAND TOTAL ALL PAYOUTS **'.                       
000560     05  FILLER                       PIC X(38) VALUE SPACES.             
000570     05  TT-GRAND-VIDEO-PAYOUT        PIC Z(08)9.99.                      
000580     05  FILLER                       PIC X(55) VALUE SPACES.             
000590 01  TT-RPT-XCHECK-LINE.                                                  
000600     05  FILLER                       PIC X(01) VALUE SPACE.              
000610     05  FILLER                       PIC X(23)                           
000620             VALUE 'POOL FUND CROSS-CHECK:'.                              
000630     05  FILLER                       PIC X(02) VALUE SPACES.             
000640     05  TT-XCK-POOL-FUND             PIC Z(08)9.99.                      
000650     05  FILLER                       PIC X(05) VALUE                     
000660             ' VS. '.                                                     
000670     05  TT-XCK-CATEGORY-SUM          PIC Z(08)9.99.                      
000680     05  FILLER                       PIC X(68) VALUE SPACES.             
