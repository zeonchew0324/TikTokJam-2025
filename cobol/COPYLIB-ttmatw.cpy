000010*---------------------------------------------------------------*         
000020* TTMATW  - WORKING-STORAGE NATURAL-LOG / EXPONENT SCRATCH AREA  *        
000030* SHARED FIELD NAMES FOR THE RANGE-REDUCTION SERIES ROUTINES IN  *        
000040* TTPOOL0, TTPAYC AND TTPCALC.  EACH PROGRAM KEEPS ITS OWN COPY  *        
000050* OF THE ARITHMETIC PARAGRAPHS -- ONLY THE SCRATCH FIELDS ARE    *        
000060* COMMON, THE SAME AS ANY OTHER COPYLIB WORK AREA IN THIS SHOP.  *        
000070*---------------------------------------------------------------*         
000080* 02/26/85 RBW  ORIGINAL LN/EXP SCRATCH AREA, CREATOR PAYOUT     *        
000090*               PROJECT (NO FUNCTION LOG/EXP ON THIS COMPILER). *         
000100* 09/21/99 RBW  WIDENED TT-MATH-X AND FRIENDS TO 9(10) INTEGER   *        
000110*               DIGITS -- LN ARGUMENT CAN BE A RAW VIEW COUNT.  *         
000120* 08/19/26 KMO  DROPPED COMP-3 ON THE SERIES FIELDS -- THIS SHOP *        
000130*               NEVER PACKS A FIELD, SIGN/N/I STAY COMP AS THE  *         
000140*               ONLY GENUINE BINARY COUNTERS HERE (CP-0663).    *         
000150* 08/20/26 KMO  PULLED THE E-CONSTANT AND THE SERIES TERM COUNT  *        
000160*               OUT TO 77-LEVELS -- MATCHES THE REST OF THE      *        
000170*               SHOP'S SCRATCH/CONSTANT COPYBOOKS (CP-0671).     *        
000180*---------------------------------------------------------------*         
000190 01  TT-MATH-WORK-AREA.                                                   
000200     05  TT-MATH-X                    PIC S9(10)V9(06).                   
000210     05  TT-MATH-Y                    PIC S9(10)V9(06).                   
000220     05  TT-MATH-RESULT               PIC S9(10)V9(06).                   
000230     05  TT-MATH-TERM                 PIC S9(10)V9(06).                   
000240     05  TT-MATH-POWER                PIC S9(10)V9(06).                   
000250     05  TT-MATH-SERIES-SUM           PIC S9(10)V9(06).                   
000260     05  TT-MATH-FACTORIAL            PIC S9(09).                         
000270     05  TT-MATH-SIGN                 PIC S9(01) COMP.                    
000280     05  TT-MATH-N                    PIC S9(03) COMP.                    
000290     05  TT-MATH-I                    PIC S9(03) COMP.                    
000300     05  FILLER                       PIC X(04).                          
000310*---------------------------------------------------------------*         
000320* 77-LEVEL SCRATCH CONSTANTS -- E AND THE SERIES TERM COUNTS.    *        
000330*---------------------------------------------------------------*         
000340 77  TT-E-CONSTANT                PIC 9(01)V9(10)                         
000350                                  VALUE 2.7182818285.                     
000360 77  TT-MATH-SERIES-TERMS         PIC S9(03) COMP VALUE 8.                
000370 77  TT-MATH-EXP-SERIES-TERMS     PIC S9(03) COMP VALUE 7.                
