000010*===============================================================*         
000020* PROGRAM NAME:    TTPAYC                                                 
000030* ORIGINAL AUTHOR: ROBERT B. WEISS                                        
000040*                                                                         
000050* MAINTENANCE LOG                                                         
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000070* --------- ------------  ---------------------------------------         
000080* 03/11/85 RBW            CREATED FOR CREATOR PAYOUT PROJECT.             
000090*                         STEP 2 OF 2 -- RUNS AFTER TTPOOL0 HAS           
000100*                         REWRITTEN CATEGORY-POOL/PROFIT-POOL.            
000110* 03/11/85 RBW            TIER CLASSIFICATION RERUN HERE BECAUSE          
000120*                         PT-VIDEO-TIER IS NEVER WRITTEN BACK TO          
000130*                         POOL-TIER-FILE (SEE TTPTRT COPYBOOK).           
000140* 07/14/98 RBW            ZERO-DIVISOR GUARD ADDED TO MATCH               
000150*                         TTPOOL0 QA FINDING CP-0052.                     
000160* 03/30/99 RBW            RAISED CATEGORY LIMIT 200 TO 500.               
000170* 11/19/99 RBW            Y2K: CREATED-MONTHS-AGO DERIVED BY THE          
000180*                         EXTRACT, NO 2-DIGIT YEAR MATH IN THIS           
000190*                         PROGRAM. VERIFIED CENTURY-CLEAN.                
000200* 04/18/00 RBW            RAISED VIDEO LIMIT 500 TO 2000, POOL            
000210*                         TIER LIMIT 2000 TO 6000 (TABLE COPYBKS).        
000220* 06/02/03 DLM            ADDED PAYOUT REPORT CONTROL BREAK ON            
000230*                         VIDEO-ID AND THE CROSS-CHECK LINE PER           
000240*                         AUDIT REQ CP-0298.                              
000250* 02/09/07 JFH            COMMENT-RATIO GUARD NOW ALSO CHECKS             
000260*                         LIKE-COUNT NEGATIVE-ZERO EDGE (REQ              
000270*                         CP-0501, BAD FEED DATA FROM VENDOR).            
000280* 08/19/26 KMO            DROPPED COMP-3 FROM THE WORK FIELDS AND         
000290*                         THE PROFIT-POOL HOLD AREA -- THIS SHOP          
000300*                         NEVER PACKS A FIELD.  RECAST THE TIER-          
000310*                         CLASSIFICATION PASS AS A SINGLE RANGE           
000320*                         CALL (REQ CP-0663).                             
000330*===============================================================*         
000340 IDENTIFICATION DIVISION.                                                 
000350 PROGRAM-ID.  TTPAYC.                                                     
000360* AUTHOR. ROBERT B. WEISS.                                                
000370* INSTALLATION. TIKTOKJAM CREATOR PAYMENTS.                               
000380* DATE-WRITTEN. 03/11/85.                                                 
000390* DATE-COMPILED. 03/11/85.                                                
000400* SECURITY. CONFIDENTIAL - CREATOR FINANCIAL DATA.                        
000410*===============================================================*         
000420 ENVIRONMENT DIVISION.                                                    
000430*---------------------------------------------------------------*         
000440 CONFIGURATION SECTION.                                                   
000450*---------------------------------------------------------------*         
000460 SOURCE-COMPUTER. IBM-3081.                                               
000470*---------------------------------------------------------------*         
000480 OBJECT-COMPUTER. IBM-3081.                                               
000490*---------------------------------------------------------------*         
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM                                                   
000520     CLASS TT-VALID-TIER-CHAR IS "A" THRU "Z"                             
000530     UPSI-0 IS TT-RERUN-SWITCH.                                           
000540*---------------------------------------------------------------*         
000550 INPUT-OUTPUT SECTION.                                                    
000560*---------------------------------------------------------------*         
000570 FILE-CONTROL.                                                            
000580     SELECT VIDEO-FILE ASSIGN TO TTVIDEO                                  
000590       ORGANIZATION IS LINE SEQUENTIAL                                    
000600       FILE STATUS IS WS-VIDEO-STATUS.                                    
000610*                                                                         
000620     SELECT POOL-TIER-FILE ASSIGN TO TTPLTIER                             
000630       ORGANIZATION IS LINE SEQUENTIAL                                    
000640       FILE STATUS IS WS-POOL-TIER-STATUS.                                
000650*                                                                         
000660     SELECT CATEGORY-POOL-FILE ASSIGN TO TTCATPOL                         
000670       ORGANIZATION IS LINE SEQUENTIAL                                    
000680       FILE STATUS IS WS-CATEGORY-POOL-STATUS.                            
000690*                                                                         
000700     SELECT PROFIT-POOL-FILE ASSIGN TO TTPRFPOL                           
000710       ORGANIZATION IS LINE SEQUENTIAL                                    
000720       FILE STATUS IS WS-PROFIT-POOL-STATUS.                              
000730*                                                                         
000740     SELECT PAYOUT-FILE ASSIGN TO TTPAYOUT                                
000750       ORGANIZATION IS LINE SEQUENTIAL                                    
000760       FILE STATUS IS WS-PAYOUT-STATUS.                                   
000770*                                                                         
000780     SELECT PRINT-FILE ASSIGN TO TTPAYRPT                                 
000790       ORGANIZATION IS LINE SEQUENTIAL.                                   
000800*===============================================================*         
000810 DATA DIVISION.                                                           
000820 FILE SECTION.                                                            
000830*---------------------------------------------------------------*         
000840 FD  VIDEO-FILE.                                                          
000850 COPY TTVIDC.                                                             
000860*---------------------------------------------------------------*         
000870 FD  POOL-TIER-FILE.                                                      
000880 COPY TTPTRC.                                                             
000890*---------------------------------------------------------------*         
000900 FD  CATEGORY-POOL-FILE.                                                  
000910 COPY TTCPLC.                                                             
000920*---------------------------------------------------------------*         
000930 FD  PROFIT-POOL-FILE.                                                    
000940 COPY TTPPOC.                                                             
000950*---------------------------------------------------------------*         
000960 FD  PAYOUT-FILE.                                                         
000970 COPY TTPOUTC.                                                            
000980*---------------------------------------------------------------*         
000990 FD  PRINT-FILE                                                           
001000         RECORDING MODE IS F.                                             
001010 01  PRINT-RECORD                 PIC X(132).                             
001020*---------------------------------------------------------------*         
001030 WORKING-STORAGE SECTION.                                                 
001040*---------------------------------------------------------------*         
001050*---------------------------------------------------------------*         
001060* 77-LEVEL PERCENTILE-RANK CONSTANTS FOR THE TIER SPLIT -- SEE   *        
001070* 9200-COMPUTE-TIER-THRESHOLDS.  08/20/26 KMO, REQ CP-0671.      *        
001080*---------------------------------------------------------------*         
001090 77  WS-PLATINUM-PERCENTILE       PIC V9(02) VALUE 0.05.                  
001100 77  WS-GOLD-PERCENTILE           PIC V9(02) VALUE 0.20.                  
001110 77  WS-SILVER-PERCENTILE         PIC V9(02) VALUE 0.50.                  
001120*---------------------------------------------------------------*         
001130 01  WS-SWITCHES-MISC-FIELDS.                                             
001140     05  WS-VIDEO-STATUS              PIC X(02).                          
001150         88  WS-VIDEO-OK                       VALUE '00'.                
001160         88  WS-VIDEO-EOF                      VALUE '10'.                
001170     05  WS-POOL-TIER-STATUS          PIC X(02).                          
001180         88  WS-POOL-TIER-OK                   VALUE '00'.                
001190         88  WS-POOL-TIER-EOF                  VALUE '10'.                
001200     05  WS-CATEGORY-POOL-STATUS      PIC X(02).                          
001210         88  WS-CATEGORY-POOL-OK               VALUE '00'.                
001220         88  WS-CATEGORY-POOL-EOF              VALUE '10'.                
001230     05  WS-PROFIT-POOL-STATUS        PIC X(02).                          
001240         88  WS-PROFIT-POOL-OK                 VALUE '00'.                
001250         88  WS-PROFIT-POOL-EOF                VALUE '10'.                
001260     05  WS-PAYOUT-STATUS             PIC X(02).                          
001270         88  WS-PAYOUT-OK                      VALUE '00'.                
001280         88  WS-PAYOUT-EOF                      VALUE '10'.               
001290     05  WS-FILE-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.                
001300         88  WS-FILE-OPEN-ERROR                VALUE 'Y'.                 
001310         88  WS-FILE-OPEN-OK                    VALUE 'N'.                
001320 01  WS-COUNTERS-AND-SUBSCRIPTS.                                          
001330     05  WS-VIDEO-COUNT                PIC S9(05) COMP VALUE 0.           
001340     05  WS-POOL-TIER-COUNT            PIC S9(05) COMP VALUE 0.           
001350     05  WS-CATEGORY-COUNT             PIC S9(05) COMP VALUE 0.           
001360     05  WS-PAYOUT-COUNT               PIC S9(05) COMP VALUE 0.           
001370     05  WS-SCAN-IDX                   PIC S9(05) COMP VALUE 0.           
001380     05  WS-TIER-SLOT                  PIC S9(02) COMP VALUE 0.           
001390     05  WS-N                          PIC S9(05) COMP VALUE 0.           
001400     05  WS-THRESH-5-IDX               PIC S9(05) COMP VALUE 0.           
001410     05  WS-THRESH-20-IDX              PIC S9(05) COMP VALUE 0.           
001420     05  WS-THRESH-50-IDX              PIC S9(05) COMP VALUE 0.           
001430 01  WS-ENGAGEMENT-WORK-FIELDS.                                           
001440     05  WS-WATCH-TIME-RATIO           PIC S9(05)V9(06).                  
001450     05  WS-COMMENT-RATIO              PIC S9(05)V9(06).                  
001460     05  WS-RECENT-VIEW-COUNT          PIC S9(09)V9(02).                  
001470     05  WS-DECAY-FACTOR               PIC S9(05)V9(06).                  
001480     05  WS-VIEW-COUNT                 PIC S9(11)V9(02).                  
001490     05  WS-LOG-TERM                   PIC S9(05)V9(06).                  
001500 01  WS-TIER-WORK-FIELDS.                                                 
001510     05  WS-THRESH-5-SCORE             PIC S9(05)V9(06).                  
001520     05  WS-THRESH-20-SCORE            PIC S9(05)V9(06).                  
001530     05  WS-THRESH-50-SCORE            PIC S9(05)V9(06).                  
001540     05  WS-HOLD-SCORE                 PIC S9(05)V9(06).                  
001550     05  WS-HOLD-PCT                   PIC 9(01)V9(04).                   
001560     05  WS-HOLD-PTINDEX               PIC S9(05) COMP.                   
001570 01  WS-PAYOUT-WORK-FIELDS.                                               
001580     05  WS-CATPOOL-LOOKUP-IDX         PIC S9(05) COMP.                   
001590     05  WS-CALL-ENGAGEMENT-SCORE      PIC S9(05)V9(06).                  
001600     05  WS-CALL-CATEGORY-PCT          PIC 9(01)V9(04).                   
001610     05  WS-CALL-TIER-WEIGHT           PIC 9(09)V9(04).                   
001620     05  WS-CALL-TIER-FUND             PIC 9(09)V9(02).                   
001630     05  WS-CALL-VIDEO-WEIGHT          PIC S9(05)V9(06).                  
001640     05  WS-CALL-ALLOCATION-PAYOUT     PIC 9(09)V9(02).                   
001650*---------------------------------------------------------------*         
001660 COPY TTVIDT.                                                             
001670*---------------------------------------------------------------*         
001680 COPY TTPTRT.                                                             
001690*---------------------------------------------------------------*         
001700 COPY TTCPLT.                                                             
001710*---------------------------------------------------------------*         
001720 COPY TTMEMT.                                                             
001730*---------------------------------------------------------------*         
001740 COPY TTMATW.                                                             
001750*---------------------------------------------------------------*         
001760 01  WS-PROFIT-POOL-HOLD.                                                 
001770     05  WS-PP-ID                      PIC 9(04).                         
001780     05  WS-PP-TOTAL-FUND               PIC 9(09)V9(02).                  
001790     05  WS-PP-TOTAL-CATEGORY-WEIGHT    PIC 9(09)V9(04).                  
001800     05  FILLER                         PIC X(04).                        
001810*---------------------------------------------------------------*         
001820* REPORT-LEVEL HOLD AND CONTROL-TOTAL AREA FOR THE CONTROL BREAK *        
001830* ON VIDEO-ID AND FOR THE FINAL POOL/CATEGORY CROSS-CHECK LINE.  *        
001840*---------------------------------------------------------------*         
001850 01  WS-REPORT-TOTALS.                                                    
001860     05  WS-HOLD-VIDEO-ID              PIC X(12) VALUE SPACES.            
001870     05  WS-FIRST-RECORD-SW            PIC X(01) VALUE 'Y'.               
001880         88  WS-FIRST-RECORD                   VALUE 'Y'.                 
001890     05  WS-VIDEO-SUBTOTAL             PIC 9(09)V9(02).                   
001900     05  WS-GRAND-TOTAL                PIC 9(09)V9(02).                   
001910     05  WS-CATEGORY-FUND-SUM          PIC 9(09)V9(02).                   
001920     05  WS-LINE-COUNT                 PIC S9(03) COMP VALUE 0.           
001930     05  WS-PAGE-COUNT                 PIC S9(05) COMP VALUE 0.           
001940     05  FILLER                        PIC X(04).                         
001950*---------------------------------------------------------------*         
001960 COPY TTRPTF.                                                             
001970*===============================================================*         
001980 PROCEDURE DIVISION.                                                      
001990*---------------------------------------------------------------*         
002000 0000-MAIN-PARAGRAPH.                                                     
002010*---------------------------------------------------------------*         
002020     PERFORM 1000-INITIALIZE.                                             
002030     PERFORM 2000-CLASSIFY-ALL-CATEGORIES                                 
002040         VARYING TT-CATPOOL-IDX FROM 1 BY 1                               
002050         UNTIL TT-CATPOOL-IDX > TT-CATEGORY-POOL-TABLE-SIZE.              
002060     PERFORM 6000-CALCULATE-PAYOUTS                                       
002070         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
002080         UNTIL WS-SCAN-IDX > TT-POOL-TIER-TABLE-SIZE.                     
002090     PERFORM 6900-SUM-CATEGORY-FUNDS                                      
002100         VARYING TT-CATPOOL-IDX FROM 1 BY 1                               
002110         UNTIL TT-CATPOOL-IDX > TT-CATEGORY-POOL-TABLE-SIZE.              
002120     PERFORM 7000-PRINT-PAYOUT-REPORT.                                    
002130     PERFORM 8000-TERMINATE.                                              
002140     GOBACK.                                                              
002150*---------------------------------------------------------------*         
002160 1000-INITIALIZE.                                                         
002170*---------------------------------------------------------------*         
002180     PERFORM 1010-OPEN-FILES.                                             
002190     PERFORM 1020-LOAD-VIDEO-TABLE                                        
002200         UNTIL WS-VIDEO-EOF.                                              
002210     PERFORM 1030-LOAD-POOL-TIER-TABLE                                    
002220         UNTIL WS-POOL-TIER-EOF.                                          
002230     PERFORM 1040-LOAD-CATEGORY-POOL-TABLE                                
002240         UNTIL WS-CATEGORY-POOL-EOF.                                      
002250     PERFORM 1050-LOAD-PROFIT-POOL-RECORD.                                
002260     CLOSE POOL-TIER-FILE, CATEGORY-POOL-FILE, PROFIT-POOL-FILE.          
002270*---------------------------------------------------------------*         
002280 1010-OPEN-FILES.                                                         
002290*---------------------------------------------------------------*         
002300     OPEN INPUT  VIDEO-FILE, POOL-TIER-FILE, CATEGORY-POOL-FILE,          
002310                 PROFIT-POOL-FILE.                                        
002320     OPEN OUTPUT PAYOUT-FILE.                                             
002330     IF NOT WS-VIDEO-OK                                                   
002340         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
002350         DISPLAY 'TTPAYC VIDEO-FILE OPEN STATUS: '                        
002360             WS-VIDEO-STATUS.                                             
002370     IF NOT WS-POOL-TIER-OK                                               
002380         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
002390         DISPLAY 'TTPAYC POOL-TIER-FILE OPEN STATUS: '                    
002400             WS-POOL-TIER-STATUS.                                         
002410     IF NOT WS-CATEGORY-POOL-OK                                           
002420         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
002430         DISPLAY 'TTPAYC CATEGORY-POOL-FILE OPEN STATUS: '                
002440             WS-CATEGORY-POOL-STATUS.                                     
002450     IF NOT WS-PROFIT-POOL-OK                                             
002460         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
002470         DISPLAY 'TTPAYC PROFIT-POOL-FILE OPEN STATUS: '                  
002480             WS-PROFIT-POOL-STATUS.                                       
002490*---------------------------------------------------------------*         
002500 1020-LOAD-VIDEO-TABLE.                                                   
002510*---------------------------------------------------------------*         
002520     READ VIDEO-FILE                                                      
002530         AT END                                                           
002540             SET WS-VIDEO-EOF TO TRUE                                     
002550         NOT AT END                                                       
002560             ADD 1 TO WS-VIDEO-COUNT                                      
002570             MOVE WS-VIDEO-COUNT TO TT-VIDEO-TABLE-SIZE                   
002580             SET TT-VIDEO-IDX TO WS-VIDEO-COUNT                           
002590             MOVE TT-VIDEO-ID        TO TV-VIDEO-ID (TT-VIDEO-IDX)        
002600             MOVE TT-CREATOR-ID      TO                                   
002610                     TV-CREATOR-ID (TT-VIDEO-IDX)                         
002620             MOVE TT-DURATION        TO                                   
002630                     TV-DURATION (TT-VIDEO-IDX)                           
002640             MOVE TT-WATCH-TIME      TO                                   
002650                     TV-WATCH-TIME (TT-VIDEO-IDX)                         
002660             MOVE TT-PAST-MONTHS-VIEW-COUNT TO                            
002670                     TV-PAST-MONTHS-VIEW-COUNT (TT-VIDEO-IDX)             
002680             MOVE TT-TOTAL-VIEW-COUNT TO                                  
002690                     TV-TOTAL-VIEW-COUNT (TT-VIDEO-IDX)                   
002700             MOVE TT-LIKE-COUNT      TO                                   
002710                     TV-LIKE-COUNT (TT-VIDEO-IDX)                         
002720             MOVE TT-COMMENT-COUNT   TO                                   
002730                     TV-COMMENT-COUNT (TT-VIDEO-IDX)                      
002740             MOVE TT-CREATED-MONTHS-AGO TO                                
002750                     TV-CREATED-MONTHS-AGO (TT-VIDEO-IDX)                 
002760             PERFORM 1025-COMPUTE-ONE-SCORE.                              
002770*---------------------------------------------------------------*         
002780 1025-COMPUTE-ONE-SCORE.                                                  
002790*---------------------------------------------------------------*         
002800*    WATCH-TIME-RATIO = WATCH-TIME / TOTAL-VIEW-COUNT * DURATION *        
002810     PERFORM 1026-GUARD-ZERO-DIVISORS.                                    
002820*    RECENT-VIEW-COUNT = TOTAL-VIEW-COUNT - PAST-MONTHS-VIEWS    *        
002830     COMPUTE WS-RECENT-VIEW-COUNT =                                       
002840         TV-TOTAL-VIEW-COUNT (TT-VIDEO-IDX) -                             
002850         TV-PAST-MONTHS-VIEW-COUNT (TT-VIDEO-IDX).                        
002860*    VIEW-COUNT = PAST-VIEWS * E**(-0.4 * CREATED-MONTHS-AGO)    *        
002870*               + RECENT-VIEW-COUNT                             *         
002880     COMPUTE TT-MATH-X ROUNDED =                                          
002890         TV-CREATED-MONTHS-AGO (TT-VIDEO-IDX) * -0.4.                     
002900     PERFORM 9100-MATH-COMPUTE-EXP.                                       
002910     MOVE TT-MATH-RESULT TO WS-DECAY-FACTOR.                              
002920     COMPUTE WS-VIEW-COUNT ROUNDED =                                      
002930         TV-PAST-MONTHS-VIEW-COUNT (TT-VIDEO-IDX) *                       
002940         WS-DECAY-FACTOR + WS-RECENT-VIEW-COUNT.                          
002950*    ENGAGEMENT-SCORE = 0.1*LN(VIEW-COUNT+1) + 0.4*WT-RATIO      *        
002960*                     + 0.5*COMMENT-RATIO                        *        
002970     COMPUTE TT-MATH-X ROUNDED = WS-VIEW-COUNT + 1.                       
002980     PERFORM 9000-MATH-COMPUTE-LN.                                        
002990     MOVE TT-MATH-RESULT TO WS-LOG-TERM.                                  
003000     COMPUTE TV-ENGAGEMENT-SCORE (TT-VIDEO-IDX) ROUNDED =                 
003010         0.1 * WS-LOG-TERM + 0.4 * WS-WATCH-TIME-RATIO +                  
003020         0.5 * WS-COMMENT-RATIO.                                          
003030*---------------------------------------------------------------*         
003040 1026-GUARD-ZERO-DIVISORS.                                                
003050*---------------------------------------------------------------*         
003060*    SOURCE SYSTEM LETS THIS DIVIDE BY ZERO (IEEE INFINITY/NAN). *        
003070*    WE TREAT THE RATIO AS ZERO INSTEAD -- QA FINDING CP-0052.   *        
003080     IF TV-TOTAL-VIEW-COUNT (TT-VIDEO-IDX) = 0                            
003090         MOVE 0 TO WS-WATCH-TIME-RATIO                                    
003100     ELSE                                                                 
003110         COMPUTE WS-WATCH-TIME-RATIO ROUNDED =                            
003120             TV-WATCH-TIME (TT-VIDEO-IDX) /                               
003130             TV-TOTAL-VIEW-COUNT (TT-VIDEO-IDX) *                         
003140             TV-DURATION (TT-VIDEO-IDX)                                   
003150     END-IF.                                                              
003160     IF TV-LIKE-COUNT (TT-VIDEO-IDX) = 0                                  
003170         MOVE 0 TO WS-COMMENT-RATIO                                       
003180     ELSE                                                                 
003190         COMPUTE WS-COMMENT-RATIO ROUNDED =                               
003200             TV-COMMENT-COUNT (TT-VIDEO-IDX) /                            
003210             TV-LIKE-COUNT (TT-VIDEO-IDX)                                 
003220     END-IF.                                                              
003230*---------------------------------------------------------------*         
003240 1030-LOAD-POOL-TIER-TABLE.                                               
003250*---------------------------------------------------------------*         
003260     READ POOL-TIER-FILE                                                  
003270         AT END                                                           
003280             SET WS-POOL-TIER-EOF TO TRUE                                 
003290         NOT AT END                                                       
003300             ADD 1 TO WS-POOL-TIER-COUNT                                  
003310             MOVE WS-POOL-TIER-COUNT TO TT-POOL-TIER-TABLE-SIZE           
003320             SET TT-POOL-TIER-IDX TO WS-POOL-TIER-COUNT                   
003330             MOVE TT-PT-VIDEO-ID   TO                                     
003340                     TP-VIDEO-ID (TT-POOL-TIER-IDX)                       
003350             MOVE TT-PT-CATEGORY-ID TO                                    
003360                     TP-CATEGORY-ID (TT-POOL-TIER-IDX)                    
003370             MOVE TT-PT-CATEGORY-PCT TO                                   
003380                     TP-CATEGORY-PCT (TT-POOL-TIER-IDX)                   
003390             MOVE SPACES TO TP-VIDEO-TIER (TT-POOL-TIER-IDX).             
003400*---------------------------------------------------------------*         
003410 1040-LOAD-CATEGORY-POOL-TABLE.                                           
003420*---------------------------------------------------------------*         
003430*    CATEGORY-POOL-FILE HAS ALREADY BEEN REWRITTEN BY TTPOOL0 -- *        
003440*    THE FUNDS/WEIGHTS READ HERE ARE THE FINAL POSTED VALUES.    *        
003450     READ CATEGORY-POOL-FILE                                              
003460         AT END                                                           
003470             SET WS-CATEGORY-POOL-EOF TO TRUE                             
003480         NOT AT END                                                       
003490             ADD 1 TO WS-CATEGORY-COUNT                                   
003500             MOVE WS-CATEGORY-COUNT TO                                    
003510                     TT-CATEGORY-POOL-TABLE-SIZE                          
003520             SET TT-CATPOOL-IDX TO WS-CATEGORY-COUNT                      
003530             MOVE TT-CP-CATEGORY-ID TO                                    
003540                     TC-CATEGORY-ID (TT-CATPOOL-IDX)                      
003550             MOVE TT-CP-NAME         TO                                   
003560                     TC-NAME (TT-CATPOOL-IDX)                             
003570             MOVE TT-CP-TOTAL-FUND   TO                                   
003580                     TC-TOTAL-FUND (TT-CATPOOL-IDX)                       
003590             MOVE TT-CP-TOTAL-WEIGHT TO                                   
003600                     TC-TOTAL-WEIGHT (TT-CATPOOL-IDX)                     
003610             PERFORM 1045-LOAD-TIER-SLOTS                                 
003620                 VARYING WS-TIER-SLOT FROM 1 BY 1                         
003630                 UNTIL WS-TIER-SLOT > 4.                                  
003640*---------------------------------------------------------------*         
003650 1045-LOAD-TIER-SLOTS.                                                    
003660*---------------------------------------------------------------*         
003670     MOVE TT-CP-TIER-WEIGHT (WS-TIER-SLOT) TO                             
003680         TC-TIER-WEIGHT (TT-CATPOOL-IDX, WS-TIER-SLOT).                   
003690     MOVE TT-CP-TIER-FUND (WS-TIER-SLOT) TO                               
003700         TC-TIER-FUND (TT-CATPOOL-IDX, WS-TIER-SLOT).                     
003710*---------------------------------------------------------------*         
003720 1050-LOAD-PROFIT-POOL-RECORD.                                            
003730*---------------------------------------------------------------*         
003740     READ PROFIT-POOL-FILE                                                
003750         AT END                                                           
003760             DISPLAY 'TTPAYC - PROFIT-POOL-FILE IS EMPTY'                 
003770         NOT AT END                                                       
003780             MOVE TT-PP-ID               TO WS-PP-ID                      
003790             MOVE TT-PP-TOTAL-FUND       TO WS-PP-TOTAL-FUND              
003800             MOVE TT-PP-TOTAL-CATEGORY-WEIGHT TO                          
003810                 WS-PP-TOTAL-CATEGORY-WEIGHT.                             
003820*---------------------------------------------------------------*         
003830 2000-CLASSIFY-ALL-CATEGORIES.                                            
003840*---------------------------------------------------------------*         
003850*    TTPOOL0 ALREADY PRICED THE FUNDS -- THIS PASS ONLY REBUILDS *        
003860*    PT-VIDEO-TIER, WHICH WAS NEVER PERSISTED TO DISK.           *        
003870* 08/19/26 KMO -- SINGLE RANGE CALL.  2011/2021/2022/2031 MOVED  *        
003880* BELOW THE RANGE SO THE FALL-THROUGH DOES NOT RE-ENTER THEM     *        
003890* A SECOND TIME (CP-0663).                                       *        
003900 PERFORM 2010-BUILD-CATEGORY-MEMBERS                                      
003910     THRU 2030-ASSIGN-VIDEO-TIERS.                                        
003920*---------------------------------------------------------------*         
003930 2010-BUILD-CATEGORY-MEMBERS.                                             
003940*---------------------------------------------------------------*         
003950*    NO INDEX EXISTS ON POOL-TIER-FILE -- SCAN THE WHOLE TABLE   *        
003960*    FOR THIS CATEGORY EVERY TIME, AS THE SOURCE SYSTEM DOES.    *        
003970     MOVE 0 TO TT-MEMBER-TABLE-SIZE.                                      
003980     PERFORM 2011-TEST-ONE-ALLOCATION                                     
003990         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
004000         UNTIL WS-SCAN-IDX > TT-POOL-TIER-TABLE-SIZE.                     
004010*---------------------------------------------------------------*         
004020 2020-SORT-CATEGORY-MEMBERS.                                              
004030*---------------------------------------------------------------*         
004040*    INSERTION SORT, DESCENDING ON ENGAGEMENT SCORE.  A STRICT   *        
004050*    "<" COMPARE KEEPS EQUAL SCORES IN ORIGINAL ORDER SO TIES AT *        
004060*    A THRESHOLD BOUNDARY GO TO WHICHEVER VIDEO WAS LISTED FIRST.*        
004070     PERFORM 2021-INSERT-ONE-MEMBER                                       
004080         VARYING TT-MEMBER-IDX FROM 2 BY 1                                
004090         UNTIL TT-MEMBER-IDX > TT-MEMBER-TABLE-SIZE.                      
004100*---------------------------------------------------------------*         
004110 2030-ASSIGN-VIDEO-TIERS.                                                 
004120*---------------------------------------------------------------*         
004130*    PERCENTILE-RANK THRESHOLDS OFF THE DESCENDING SORT (0 = TOP)*        
004140     MOVE TT-MEMBER-TABLE-SIZE TO WS-N.                                   
004150     COMPUTE WS-THRESH-5-IDX = WS-N * WS-PLATINUM-PERCENTILE.             
004160     COMPUTE WS-THRESH-20-IDX = WS-N * WS-GOLD-PERCENTILE.                
004170     COMPUTE WS-THRESH-50-IDX = WS-N * WS-SILVER-PERCENTILE.              
004180     IF WS-N > 0                                                          
004190         SET TT-MEMBER-IDX TO WS-THRESH-5-IDX                             
004200         ADD 1 TO TT-MEMBER-IDX                                           
004210         MOVE TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) TO                      
004220             WS-THRESH-5-SCORE                                            
004230         SET TT-MEMBER-IDX TO WS-THRESH-20-IDX                            
004240         ADD 1 TO TT-MEMBER-IDX                                           
004250         MOVE TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) TO                      
004260             WS-THRESH-20-SCORE                                           
004270         SET TT-MEMBER-IDX TO WS-THRESH-50-IDX                            
004280         ADD 1 TO TT-MEMBER-IDX                                           
004290         MOVE TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) TO                      
004300             WS-THRESH-50-SCORE                                           
004310     END-IF.                                                              
004320     PERFORM 2031-ASSIGN-ONE-TIER                                         
004330         VARYING TT-MEMBER-IDX FROM 1 BY 1                                
004340         UNTIL TT-MEMBER-IDX > TT-MEMBER-TABLE-SIZE.                      
004350*---------------------------------------------------------------*         
004360 2011-TEST-ONE-ALLOCATION.                                                
004370*---------------------------------------------------------------*         
004380     IF TP-CATEGORY-ID (WS-SCAN-IDX) =                                    
004390             TC-CATEGORY-ID (TT-CATPOOL-IDX)                              
004400         ADD 1 TO TT-MEMBER-TABLE-SIZE                                    
004410         SET TT-MEMBER-IDX TO TT-MEMBER-TABLE-SIZE                        
004420         SET TT-VIDEO-IDX TO 1                                            
004430         SEARCH TBL-VIDEO                                                 
004440             AT END                                                       
004450                 MOVE 0 TO TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX)            
004460             WHEN TV-VIDEO-ID (TT-VIDEO-IDX) =                            
004470                     TP-VIDEO-ID (WS-SCAN-IDX)                            
004480                 MOVE TV-ENGAGEMENT-SCORE (TT-VIDEO-IDX) TO               
004490                     TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX)                  
004500         END-SEARCH                                                       
004510         MOVE WS-SCAN-IDX TO TM-POOL-TIER-INDEX (TT-MEMBER-IDX)           
004520         MOVE TP-CATEGORY-PCT (WS-SCAN-IDX) TO                            
004530                 TM-CATEGORY-PCT (TT-MEMBER-IDX)                          
004540     END-IF.                                                              
004550*---------------------------------------------------------------*         
004560 2021-INSERT-ONE-MEMBER.                                                  
004570*---------------------------------------------------------------*         
004580     MOVE TM-POOL-TIER-INDEX (TT-MEMBER-IDX) TO WS-HOLD-PTINDEX.          
004590     MOVE TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) TO WS-HOLD-SCORE.           
004600     MOVE TM-CATEGORY-PCT (TT-MEMBER-IDX) TO WS-HOLD-PCT.                 
004610     SET WS-SCAN-IDX TO TT-MEMBER-IDX.                                    
004620     PERFORM 2022-SHIFT-ONE-SLOT                                          
004630         UNTIL WS-SCAN-IDX = 1 OR                                         
004640             TM-ENGAGEMENT-SCORE (WS-SCAN-IDX - 1)                        
004650                 NOT LESS THAN WS-HOLD-SCORE.                             
004660     MOVE WS-HOLD-PTINDEX TO TM-POOL-TIER-INDEX (WS-SCAN-IDX).            
004670     MOVE WS-HOLD-SCORE TO TM-ENGAGEMENT-SCORE (WS-SCAN-IDX).             
004680     MOVE WS-HOLD-PCT TO TM-CATEGORY-PCT (WS-SCAN-IDX).                   
004690*---------------------------------------------------------------*         
004700 2022-SHIFT-ONE-SLOT.                                                     
004710*---------------------------------------------------------------*         
004720     MOVE TM-POOL-TIER-INDEX (WS-SCAN-IDX - 1) TO                         
004730         TM-POOL-TIER-INDEX (WS-SCAN-IDX).                                
004740     MOVE TM-ENGAGEMENT-SCORE (WS-SCAN-IDX - 1) TO                        
004750         TM-ENGAGEMENT-SCORE (WS-SCAN-IDX).                               
004760     MOVE TM-CATEGORY-PCT (WS-SCAN-IDX - 1) TO                            
004770         TM-CATEGORY-PCT (WS-SCAN-IDX).                                   
004780     SUBTRACT 1 FROM WS-SCAN-IDX.                                         
004790*---------------------------------------------------------------*         
004800 2031-ASSIGN-ONE-TIER.                                                    
004810*---------------------------------------------------------------*         
004820     MOVE TM-POOL-TIER-INDEX (TT-MEMBER-IDX) TO WS-HOLD-PTINDEX.          
004830     EVALUATE TRUE                                                        
004840         WHEN TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) NOT LESS THAN           
004850                 WS-THRESH-5-SCORE                                        
004860             MOVE 'PLATINUM' TO TP-VIDEO-TIER (WS-HOLD-PTINDEX)           
004870         WHEN TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) NOT LESS THAN           
004880                 WS-THRESH-20-SCORE                                       
004890             MOVE 'GOLD    ' TO TP-VIDEO-TIER (WS-HOLD-PTINDEX)           
004900         WHEN TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) NOT LESS THAN           
004910                 WS-THRESH-50-SCORE                                       
004920             MOVE 'SILVER  ' TO TP-VIDEO-TIER (WS-HOLD-PTINDEX)           
004930         WHEN OTHER                                                       
004940             MOVE 'BRONZE  ' TO TP-VIDEO-TIER (WS-HOLD-PTINDEX)           
004950     END-EVALUATE.                                                        
004960*---------------------------------------------------------------*         
004970 6000-CALCULATE-PAYOUTS.                                                  
004980*---------------------------------------------------------------*         
004990*    POOL-TIER-FILE ARRIVES IN VIDEO ORDER (UP TO 3 ALLOCATIONS  *        
005000*    PER VIDEO ARE CONTIGUOUS) SO A STRAIGHT SEQUENTIAL SCAN OF  *        
005010*    TBL-POOL-TIER ALREADY WRITES PAYOUT-FILE IN VIDEO ORDER.    *        
005020     PERFORM 6010-FIND-CATEGORY-SLOT.                                     
005030     PERFORM 6020-PRICE-ONE-ALLOCATION.                                   
005040     PERFORM 6030-WRITE-PAYOUT-RECORD.                                    
005050*---------------------------------------------------------------*         
005060 6010-FIND-CATEGORY-SLOT.                                                 
005070*---------------------------------------------------------------*         
005080     SET TT-CATPOOL-IDX TO 1.                                             
005090     SEARCH TBL-CATEGORY-POOL                                             
005100         AT END                                                           
005110             SET WS-CATPOOL-LOOKUP-IDX TO 1                               
005120         WHEN TC-CATEGORY-ID (TT-CATPOOL-IDX) =                           
005130                 TP-CATEGORY-ID (WS-SCAN-IDX)                             
005140             SET WS-CATPOOL-LOOKUP-IDX TO TT-CATPOOL-IDX                  
005150     END-SEARCH.                                                          
005160     SET TT-CATPOOL-IDX TO WS-CATPOOL-LOOKUP-IDX.                         
005170     EVALUATE TP-VIDEO-TIER (WS-SCAN-IDX)                                 
005180         WHEN 'PLATINUM'                                                  
005190             MOVE 1 TO WS-TIER-SLOT                                       
005200         WHEN 'GOLD    '                                                  
005210             MOVE 2 TO WS-TIER-SLOT                                       
005220         WHEN 'SILVER  '                                                  
005230             MOVE 3 TO WS-TIER-SLOT                                       
005240         WHEN OTHER                                                       
005250             MOVE 4 TO WS-TIER-SLOT                                       
005260     END-EVALUATE.                                                        
005270*---------------------------------------------------------------*         
005280 6020-PRICE-ONE-ALLOCATION.                                               
005290*---------------------------------------------------------------*         
005300     SET TT-VIDEO-IDX TO 1.                                               
005310     SEARCH TBL-VIDEO                                                     
005320         AT END                                                           
005330             MOVE 0 TO WS-CALL-ENGAGEMENT-SCORE                           
005340         WHEN TV-VIDEO-ID (TT-VIDEO-IDX) =                                
005350                 TP-VIDEO-ID (WS-SCAN-IDX)                                
005360             MOVE TV-ENGAGEMENT-SCORE (TT-VIDEO-IDX) TO                   
005370                 WS-CALL-ENGAGEMENT-SCORE                                 
005380     END-SEARCH.                                                          
005390     MOVE TP-CATEGORY-PCT (WS-SCAN-IDX) TO WS-CALL-CATEGORY-PCT.          
005400     MOVE TC-TIER-WEIGHT (TT-CATPOOL-IDX, WS-TIER-SLOT) TO                
005410         WS-CALL-TIER-WEIGHT.                                             
005420     MOVE TC-TIER-FUND (TT-CATPOOL-IDX, WS-TIER-SLOT) TO                  
005430         WS-CALL-TIER-FUND.                                               
005440     CALL 'TTPCALC' USING WS-CALL-ENGAGEMENT-SCORE,                       
005450             WS-CALL-CATEGORY-PCT, WS-CALL-TIER-WEIGHT,                   
005460             WS-CALL-TIER-FUND, WS-CALL-VIDEO-WEIGHT,                     
005470             WS-CALL-ALLOCATION-PAYOUT                                    
005480     END-CALL.                                                            
005490*---------------------------------------------------------------*         
005500 6030-WRITE-PAYOUT-RECORD.                                                
005510*---------------------------------------------------------------*         
005520     MOVE TP-VIDEO-ID (WS-SCAN-IDX)       TO TT-PO-VIDEO-ID.              
005530     MOVE TC-CATEGORY-ID (TT-CATPOOL-IDX) TO TT-PO-CATEGORY-ID.           
005540     MOVE TC-NAME (TT-CATPOOL-IDX)        TO TT-PO-CATEGORY-NAME.         
005550     MOVE TP-CATEGORY-PCT (WS-SCAN-IDX)   TO TT-PO-PERCENTAGE.            
005560     MOVE TP-VIDEO-TIER (WS-SCAN-IDX)     TO TT-PO-VIDEO-TIER.            
005570     MOVE WS-CALL-ENGAGEMENT-SCORE        TO                              
005580             TT-PO-ENGAGEMENT-SCORE.                                      
005590     MOVE WS-CALL-ALLOCATION-PAYOUT       TO TT-PO-VIDEO-PAYOUT.          
005600     WRITE TT-PAYOUT-RECORD.                                              
005610     ADD 1 TO WS-PAYOUT-COUNT.                                            
005620*---------------------------------------------------------------*         
005630 6900-SUM-CATEGORY-FUNDS.                                                 
005640*---------------------------------------------------------------*         
005650*    CROSS-CHECK TOTAL FOR THE REPORT -- SHOULD RECONCILE TO     *        
005660*    PP-TOTAL-FUND WITHIN ROUNDING (AUDIT REQ CP-0298).          *        
005670     ADD TC-TOTAL-FUND (TT-CATPOOL-IDX) TO WS-CATEGORY-FUND-SUM.          
005680*---------------------------------------------------------------*         
005690 7000-PRINT-PAYOUT-REPORT.                                                
005700*---------------------------------------------------------------*         
005710*    REPORT IS DERIVED FROM PAYOUT-FILE, NOT FROM WORKING        *        
005720*    STORAGE, SO A BAD RUN OF THIS PARAGRAPH NEVER CHANGES WHAT  *        
005730*    WAS ACTUALLY POSTED TO THE FILE.                            *        
005740     CLOSE PAYOUT-FILE.                                                   
005750     OPEN INPUT PAYOUT-FILE.                                              
005760     PERFORM 7010-WRITE-REPORT-HEADINGS.                                  
005770     PERFORM 7020-PRINT-ONE-PAYOUT-LINE                                   
005780         UNTIL WS-PAYOUT-EOF.                                             
005790     IF NOT WS-FIRST-RECORD                                               
005800         PERFORM 7030-PRINT-VIDEO-SUBTOTAL                                
005810     END-IF.                                                              
005820     PERFORM 7040-PRINT-GRAND-TOTAL.                                      
005830     PERFORM 7050-PRINT-XCHECK-LINE.                                      
005840     CLOSE PAYOUT-FILE.                                                   
005850*---------------------------------------------------------------*         
005860 7010-WRITE-REPORT-HEADINGS.                                              
005870*---------------------------------------------------------------*         
005880     ADD 1 TO WS-PAGE-COUNT.                                              
005890     MOVE WS-PAGE-COUNT TO TT-RPT-PAGE-NO.                                
005900     MOVE TT-RPT-HEADING-1 TO PRINT-RECORD.                               
005910     WRITE PRINT-RECORD AFTER ADVANCING PAGE.                             
005920     MOVE TT-RPT-HEADING-2 TO PRINT-RECORD.                               
005930     WRITE PRINT-RECORD AFTER ADVANCING 2.                                
005940     MOVE 4 TO WS-LINE-COUNT.                                             
005950     READ PAYOUT-FILE                                                     
005960         AT END                                                           
005970             SET WS-PAYOUT-EOF TO TRUE                                    
005980     END-READ.                                                            
005990*---------------------------------------------------------------*         
006000 7020-PRINT-ONE-PAYOUT-LINE.                                              
006010*---------------------------------------------------------------*         
006020     IF NOT WS-FIRST-RECORD AND                                           
006030             TT-PO-VIDEO-ID NOT = WS-HOLD-VIDEO-ID                        
006040         PERFORM 7030-PRINT-VIDEO-SUBTOTAL                                
006050     END-IF.                                                              
006060     IF WS-FIRST-RECORD                                                   
006070         MOVE TT-PO-VIDEO-ID TO WS-HOLD-VIDEO-ID                          
006080         MOVE 'N' TO WS-FIRST-RECORD-SW                                   
006090     END-IF.                                                              
006100     MOVE TT-PO-VIDEO-ID          TO TT-DET-VIDEO-ID.                     
006110     MOVE TT-PO-CATEGORY-NAME     TO TT-DET-CATEGORY-NAME.                
006120     MOVE TT-PO-VIDEO-TIER        TO TT-DET-VIDEO-TIER.                   
006130     MOVE TT-PO-PERCENTAGE        TO TT-DET-PERCENTAGE.                   
006140     MOVE TT-PO-ENGAGEMENT-SCORE  TO TT-DET-ENGAGEMENT-SCORE.             
006150     MOVE TT-PO-VIDEO-PAYOUT      TO TT-DET-VIDEO-PAYOUT.                 
006160     MOVE TT-RPT-DETAIL-LINE      TO PRINT-RECORD.                        
006170     WRITE PRINT-RECORD AFTER ADVANCING 1.                                
006180     ADD 1 TO WS-LINE-COUNT.                                              
006190     ADD TT-PO-VIDEO-PAYOUT TO WS-VIDEO-SUBTOTAL, WS-GRAND-TOTAL.         
006200     MOVE TT-PO-VIDEO-ID TO WS-HOLD-VIDEO-ID.                             
006210     READ PAYOUT-FILE                                                     
006220         AT END                                                           
006230             SET WS-PAYOUT-EOF TO TRUE                                    
006240     END-READ.                                                            
006250*---------------------------------------------------------------*         
006260 7030-PRINT-VIDEO-SUBTOTAL.                                               
006270*---------------------------------------------------------------*         
006280     MOVE WS-VIDEO-SUBTOTAL TO TT-SUB-VIDEO-PAYOUT.                       
006290     MOVE TT-RPT-SUBTOTAL-LINE TO PRINT-RECORD.                           
006300     WRITE PRINT-RECORD AFTER ADVANCING 1.                                
006310     ADD 1 TO WS-LINE-COUNT.                                              
006320     MOVE 0 TO WS-VIDEO-SUBTOTAL.                                         
006330*---------------------------------------------------------------*         
006340 7040-PRINT-GRAND-TOTAL.                                                  
006350*---------------------------------------------------------------*         
006360     MOVE WS-GRAND-TOTAL TO TT-GRAND-VIDEO-PAYOUT.                        
006370     MOVE TT-RPT-GRANDTOTAL-LINE TO PRINT-RECORD.                         
006380     WRITE PRINT-RECORD AFTER ADVANCING 2.                                
006390*---------------------------------------------------------------*         
006400 7050-PRINT-XCHECK-LINE.                                                  
006410*---------------------------------------------------------------*         
006420     MOVE WS-PP-TOTAL-FUND TO TT-XCK-POOL-FUND.                           
006430     MOVE WS-CATEGORY-FUND-SUM TO TT-XCK-CATEGORY-SUM.                    
006440     MOVE TT-RPT-XCHECK-LINE TO PRINT-RECORD.                             
006450     WRITE PRINT-RECORD AFTER ADVANCING 1.                                
006460*---------------------------------------------------------------*         
006470 8000-TERMINATE.                                                          
006480*---------------------------------------------------------------*         
006490     CLOSE VIDEO-FILE.                                                    
006500     DISPLAY 'TTPAYC - VIDEOS READ        : ' WS-VIDEO-COUNT.             
006510     DISPLAY 'TTPAYC - ALLOCATIONS READ   : ' WS-POOL-TIER-COUNT.         
006520     DISPLAY 'TTPAYC - PAYOUT RECORDS WROTE: ' WS-PAYOUT-COUNT.           
006530*---------------------------------------------------------------*         
006540 9000-MATH-COMPUTE-LN.                                                    
006550*---------------------------------------------------------------*         
006560*    NO FUNCTION LOG ON THIS COMPILER.  REDUCE TT-MATH-X INTO    *        
006570*    (0.5 .. 1.5) BY REPEATED DIVISION/MULTIPLICATION BY E,      *        
006580*    THEN A MACLAURIN SERIES ON (X-1), THEN ADD BACK THE COUNT.  *        
006590     MOVE 0 TO TT-MATH-N.                                                 
006600     IF TT-MATH-X < 0.0000000001                                          
006610         MOVE 0.0000000001 TO TT-MATH-X                                   
006620     END-IF.                                                              
006630     PERFORM 9010-MATH-LN-REDUCE-HIGH                                     
006640         UNTIL TT-MATH-X NOT GREATER THAN 1.5.                            
006650     PERFORM 9020-MATH-LN-REDUCE-LOW                                      
006660         UNTIL TT-MATH-X NOT LESS THAN 0.5.                               
006670     PERFORM 9030-MATH-LN-SERIES.                                         
006680     COMPUTE TT-MATH-RESULT ROUNDED =                                     
006690         TT-MATH-SERIES-SUM + TT-MATH-N.                                  
006700*---------------------------------------------------------------*         
006710 9010-MATH-LN-REDUCE-HIGH.                                                
006720*---------------------------------------------------------------*         
006730     DIVIDE TT-MATH-X BY TT-E-CONSTANT GIVING TT-MATH-X.                  
006740     ADD 1 TO TT-MATH-N.                                                  
006750*---------------------------------------------------------------*         
006760 9020-MATH-LN-REDUCE-LOW.                                                 
006770*---------------------------------------------------------------*         
006780     MULTIPLY TT-MATH-X BY TT-E-CONSTANT GIVING TT-MATH-X.                
006790     SUBTRACT 1 FROM TT-MATH-N.                                           
006800*---------------------------------------------------------------*         
006810 9030-MATH-LN-SERIES.                                                     
006820*---------------------------------------------------------------*         
006830     COMPUTE TT-MATH-Y = TT-MATH-X - 1.                                   
006840     MOVE TT-MATH-Y TO TT-MATH-POWER.                                     
006850     MOVE TT-MATH-Y TO TT-MATH-SERIES-SUM.                                
006860     MOVE 1 TO TT-MATH-SIGN.                                              
006870     PERFORM 9031-MATH-LN-SERIES-TERM                                     
006880         VARYING TT-MATH-I FROM 2 BY 1                                    
006890         UNTIL TT-MATH-I > TT-MATH-SERIES-TERMS.                          
006900*---------------------------------------------------------------*         
006910 9031-MATH-LN-SERIES-TERM.                                                
006920*---------------------------------------------------------------*         
006930     MULTIPLY TT-MATH-POWER BY TT-MATH-Y GIVING TT-MATH-POWER.            
006940     COMPUTE TT-MATH-TERM = TT-MATH-POWER / TT-MATH-I.                    
006950     IF TT-MATH-SIGN = 1                                                  
006960         SUBTRACT TT-MATH-TERM FROM TT-MATH-SERIES-SUM                    
006970         MOVE -1 TO TT-MATH-SIGN                                          
006980     ELSE                                                                 
006990         ADD TT-MATH-TERM TO TT-MATH-SERIES-SUM                           
007000         MOVE 1 TO TT-MATH-SIGN                                           
007010     END-IF.                                                              
007020*---------------------------------------------------------------*         
007030 9100-MATH-COMPUTE-EXP.                                                   
007040*---------------------------------------------------------------*         
007050*    NO FUNCTION EXP ON THIS COMPILER.  HALVE TT-MATH-X UNTIL IT *        
007060*    FITS (-1 .. 1), TAYLOR-SERIES THE REMAINDER, THEN SQUARE    *        
007070*    THE RESULT BACK UP AS MANY TIMES AS WE HALVED THE ARGUMENT. *        
007080     MOVE 0 TO TT-MATH-N.                                                 
007090     PERFORM 9110-MATH-EXP-REDUCE                                         
007100         UNTIL TT-MATH-X NOT GREATER THAN 1 AND                           
007110             TT-MATH-X NOT LESS THAN -1.                                  
007120     PERFORM 9120-MATH-EXP-SERIES.                                        
007130     PERFORM 9130-MATH-EXP-SQUARE TT-MATH-N TIMES.                        
007140     MOVE TT-MATH-SERIES-SUM TO TT-MATH-RESULT.                           
007150*---------------------------------------------------------------*         
007160 9110-MATH-EXP-REDUCE.                                                    
007170*---------------------------------------------------------------*         
007180     DIVIDE TT-MATH-X BY 2 GIVING TT-MATH-X.                              
007190     ADD 1 TO TT-MATH-N.                                                  
007200*---------------------------------------------------------------*         
007210 9120-MATH-EXP-SERIES.                                                    
007220*---------------------------------------------------------------*         
007230     MOVE 1 TO TT-MATH-SERIES-SUM.                                        
007240     MOVE 1 TO TT-MATH-FACTORIAL.                                         
007250     MOVE TT-MATH-X TO TT-MATH-POWER.                                     
007260     ADD TT-MATH-X TO TT-MATH-SERIES-SUM.                                 
007270     PERFORM 9121-MATH-EXP-SERIES-TERM                                    
007280         VARYING TT-MATH-I FROM 2 BY 1                                    
007290         UNTIL TT-MATH-I > TT-MATH-EXP-SERIES-TERMS.                      
007300*---------------------------------------------------------------*         
007310 9121-MATH-EXP-SERIES-TERM.                                               
007320*---------------------------------------------------------------*         
007330     MULTIPLY TT-MATH-POWER BY TT-MATH-X GIVING TT-MATH-POWER.            
007340     MULTIPLY TT-MATH-FACTORIAL BY TT-MATH-I GIVING                       
007350         TT-MATH-FACTORIAL.                                               
007360     COMPUTE TT-MATH-TERM = TT-MATH-POWER / TT-MATH-FACTORIAL.            
007370     ADD TT-MATH-TERM TO TT-MATH-SERIES-SUM.                              
007380*---------------------------------------------------------------*         
007390 9130-MATH-EXP-SQUARE.                                                    
007400*---------------------------------------------------------------*         
007410     MULTIPLY TT-MATH-SERIES-SUM BY TT-MATH-SERIES-SUM GIVING             
007420         TT-MATH-SERIES-SUM.                                              
