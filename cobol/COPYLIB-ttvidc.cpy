000010*---------------------------------------------------------------*         
000020* TTVIDC  - VIDEO-FILE RECORD LAYOUT                             *        
000030* ONE ENTRY PER VIDEO.  ENGAGEMENT SCORE IS NOT CARRIED HERE -   *        
000040* IT IS A DERIVED FIELD, SEE TTVIDT IN WORKING-STORAGE.          *        
000050*---------------------------------------------------------------*         
000060* 03/02/98 RBW  ORIGINAL LAYOUT FOR CREATOR PAYOUT PROJECT.      *        
000070* 11/19/99 RBW  Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE.  *        
000080* 07/14/03 DLM  ADDED TT-CAPTION-LEAD/TRAIL REDEFINE FOR THE     *        
000090*               OLD 30-COL CAPTION EXTRACT (REQ CP-0347).       *         
000095* 08/19/26 KMO  DROPPED COMP-3 ON COUNT/DURATION FIELDS -- THIS  *        
000096*               SHOP NEVER PACKS A FIELD (REQ CP-0663).          *        
000100*---------------------------------------------------------------*         
000110 01  TT-VIDEO-RECORD.                                                     
000120     05  TT-VIDEO-ID                 PIC X(12).                           
000130     05  TT-CREATOR-ID                PIC 9(09).                          
000140     05  TT-CAPTION                   PIC X(60).                          
000150     05  TT-DURATION                  PIC 9(05)V9(02).                    
000160     05  TT-WATCH-TIME                PIC 9(07)V9(02).                    
000170     05  TT-PAST-MONTHS-VIEW-COUNT    PIC 9(09).                          
000180     05  TT-TOTAL-VIEW-COUNT          PIC 9(09).                          
000190     05  TT-LIKE-COUNT                PIC 9(09).                          
000200     05  TT-COMMENT-COUNT             PIC 9(09).                          
000210     05  TT-CREATED-MONTHS-AGO        PIC S9(03).                         
000220         88  TT-FUTURE-DATED              VALUE -999 THRU -1.             
000230     05  FILLER                       PIC X(18).                          
000240*---------------------------------------------------------------*         
000250* OLD CP-0347 CAPTION-ONLY EXTRACT VIEW - KEPT FOR THE NIGHTLY   *        
000260* CAPTION-LENGTH AUDIT JOB, DO NOT REMOVE WITHOUT CHECKING.      *        
000270*---------------------------------------------------------------*         
000280 01  TT-VIDEO-CAPTION-VIEW REDEFINES TT-VIDEO-RECORD.                     
000290     05  FILLER                       PIC X(12).                          
000300     05  FILLER                       PIC X(09).                          
000310     05  TT-CAPTION-LEAD              PIC X(30).                          
000320     05  TT-CAPTION-TRAIL             PIC X(30).                          
000330     05  FILLER                       PIC X(73).                          
