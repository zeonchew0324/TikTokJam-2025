000010*---------------------------------------------------------------*         
000020* TTPTRC  - POOL-TIER-FILE RECORD LAYOUT                         *        
000030* ONE ENTRY PER VIDEO/CATEGORY ALLOCATION, UP TO 3 PER VIDEO.    *        
000040* TT-PT-VIDEO-TIER ARRIVES BLANK AND IS SET BY TTPOOL0.          *        
000050*---------------------------------------------------------------*         
000060* 03/02/98 RBW  ORIGINAL LAYOUT FOR CREATOR PAYOUT PROJECT.      *        
000070* 05/30/03 DLM  ADDED TIER-CODE REDEFINE FOR THE SPLIT-FIELD     *        
000080*               EDIT ON THE OLD SCREEN PANEL (REQ CP-0291).     *         
000085* 08/19/26 KMO  DROPPED COMP-3 ON CATEGORY-ID/PCT -- THIS SHOP   *        
000086*               NEVER PACKS A FIELD (REQ CP-0663).               *        
000090*---------------------------------------------------------------*         
000100 01  TT-POOL-TIER-RECORD.                                                 
000110     05  TT-PT-VIDEO-ID               PIC X(12).                          
000120     05  TT-PT-CATEGORY-ID            PIC 9(04).                          
000130     05  TT-PT-CATEGORY-PCT           PIC 9(01)V9(04).                    
000140     05  TT-PT-VIDEO-TIER             PIC X(08).                          
000150         88  TT-PT-TIER-PLATINUM          VALUE 'PLATINUM'.               
000160         88  TT-PT-TIER-GOLD               VALUE 'GOLD'.                  
000170         88  TT-PT-TIER-SILVER             VALUE 'SILVER'.                
000180         88  TT-PT-TIER-BRONZE             VALUE 'BRONZE'.                
000190         88  TT-PT-TIER-UNSET              VALUE SPACES.                  
000200     05  FILLER                       PIC X(04).                          
000210*---------------------------------------------------------------*         
000220* CP-0291 SPLIT-FIELD VIEW - OLD PANEL EDITED TIER CODE AND      *        
000230* TIER FILL SEPARATELY, KEPT FOR THE SCREEN CONVERSION JOB.      *        
000240*---------------------------------------------------------------*         
000250 01  TT-POOL-TIER-TIER-VIEW REDEFINES TT-POOL-TIER-RECORD.                
000260     05  FILLER                       PIC X(12).                          
000270     05  FILLER                       PIC X(04).                          
000280     05  FILLER                       PIC X(05).                          
000290     05  TT-TIER-CODE                 PIC X(04).                          
000300     05  TT-TIER-FILL                 PIC X(04).                          
000310     05  FILLER                       PIC X(04).                          
