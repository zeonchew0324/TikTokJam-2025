000010*===============================================================*         
000020* PROGRAM NAME:    TTPOOL0                                                
000030* ORIGINAL AUTHOR: ROBERT B. WEISS                                        
000040*                                                                         
000050* MAINTENANCE LOG                                                         
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000070* --------- ------------  ---------------------------------------         
000080* 02/26/85 RBW            CREATED FOR CREATOR PAYOUT PROJECT.             
000090*                         STEP 1 OF 2 -- DISTRIBUTES THE PROFIT           
000100*                         POOL ACROSS CATEGORIES AND TIERS.               
000110* 07/14/98 RBW            ADDED ZERO-DIVISOR GUARD ON COMMENT             
000120*                         RATIO PER QA FINDING CP-0052.                   
000130* 03/30/99 RBW            RAISED CATEGORY LIMIT 200 TO 500.               
000140* 11/19/99 RBW            Y2K: CREATED-MONTHS-AGO DERIVED BY THE          
000150*                         EXTRACT, NO 2-DIGIT YEAR MATH IN THIS           
000160*                         PROGRAM. VERIFIED CENTURY-CLEAN.                
000170* 04/18/00 RBW            RAISED VIDEO LIMIT 500 TO 2000, POOL            
000180*                         TIER LIMIT 2000 TO 6000 (TABLE COPYBKS).        
000190* 05/30/03 DLM            POOL-TIER-RECORD TIER-VIEW REDEFINES            
000200*                         ADDED PER REQ CP-0291, SEE COPYLIB.             
000210* 08/11/03 DLM            CATEGORY-POOL TIER-VIEW REDEFINES ADDED         
000220*                         PER REQ CP-0318, SEE COPYLIB.                   
000230* 02/09/07 JFH            COMMENT-RATIO GUARD NOW ALSO CHECKS             
000240*                         LIKE-COUNT NEGATIVE-ZERO EDGE (REQ              
000250*                         CP-0501, BAD FEED DATA FROM VENDOR).            
000260* 08/19/26 KMO            DROPPED COMP-3 FROM THE WORK FIELDS AND         
000270*                         THE PROFIT-POOL HOLD AREA -- THIS SHOP          
000280*                         NEVER PACKS A FIELD.  RECAST THE PASS-1         
000290*                         CATEGORY LOOP AS A SINGLE RANGE CALL            
000300*                         (REQ CP-0663).                                  
000310*===============================================================*         
000320 IDENTIFICATION DIVISION.                                                 
000330 PROGRAM-ID.  TTPOOL0.                                                    
000340* AUTHOR. ROBERT B. WEISS.                                                
000350* INSTALLATION. TIKTOKJAM CREATOR PAYMENTS.                               
000360* DATE-WRITTEN. 02/26/85.                                                 
000370* DATE-COMPILED. 02/26/85.                                                
000380* SECURITY. CONFIDENTIAL - CREATOR FINANCIAL DATA.                        
000390*===============================================================*         
000400 ENVIRONMENT DIVISION.                                                    
000410*---------------------------------------------------------------*         
000420 CONFIGURATION SECTION.                                                   
000430*---------------------------------------------------------------*         
000440 SOURCE-COMPUTER. IBM-3081.                                               
000450*---------------------------------------------------------------*         
000460 OBJECT-COMPUTER. IBM-3081.                                               
000470*---------------------------------------------------------------*         
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM                                                   
000500     CLASS TT-VALID-TIER-CHAR IS "A" THRU "Z"                             
000510     UPSI-0 IS TT-RERUN-SWITCH.                                           
000520*---------------------------------------------------------------*         
000530 INPUT-OUTPUT SECTION.                                                    
000540*---------------------------------------------------------------*         
000550 FILE-CONTROL.                                                            
000560     SELECT VIDEO-FILE ASSIGN TO TTVIDEO                                  
000570       ORGANIZATION IS LINE SEQUENTIAL                                    
000580       FILE STATUS IS WS-VIDEO-STATUS.                                    
000590*                                                                         
000600     SELECT POOL-TIER-FILE ASSIGN TO TTPLTIER                             
000610       ORGANIZATION IS LINE SEQUENTIAL                                    
000620       FILE STATUS IS WS-POOL-TIER-STATUS.                                
000630*                                                                         
000640     SELECT CATEGORY-POOL-FILE ASSIGN TO TTCATPOL                         
000650       ORGANIZATION IS LINE SEQUENTIAL                                    
000660       FILE STATUS IS WS-CATEGORY-POOL-STATUS.                            
000670*                                                                         
000680     SELECT PROFIT-POOL-FILE ASSIGN TO TTPRFPOL                           
000690       ORGANIZATION IS LINE SEQUENTIAL                                    
000700       FILE STATUS IS WS-PROFIT-POOL-STATUS.                              
000710*===============================================================*         
000720 DATA DIVISION.                                                           
000730 FILE SECTION.                                                            
000740*---------------------------------------------------------------*         
000750 FD  VIDEO-FILE.                                                          
000760 COPY TTVIDC.                                                             
000770*---------------------------------------------------------------*         
000780 FD  POOL-TIER-FILE.                                                      
000790 COPY TTPTRC.                                                             
000800*---------------------------------------------------------------*         
000810 FD  CATEGORY-POOL-FILE.                                                  
000820 COPY TTCPLC.                                                             
000830*---------------------------------------------------------------*         
000840 FD  PROFIT-POOL-FILE.                                                    
000850 COPY TTPPOC.                                                             
000860*---------------------------------------------------------------*         
000870 WORKING-STORAGE SECTION.                                                 
000880*---------------------------------------------------------------*         
000890*---------------------------------------------------------------*         
000900* 77-LEVEL PERCENTILE-RANK CONSTANTS FOR THE TIER SPLIT -- SEE   *        
000910* 9200-COMPUTE-TIER-THRESHOLDS.  08/20/26 KMO, REQ CP-0671.      *        
000920*---------------------------------------------------------------*         
000930 77  WS-PLATINUM-PERCENTILE       PIC V9(02) VALUE 0.05.                  
000940 77  WS-GOLD-PERCENTILE           PIC V9(02) VALUE 0.20.                  
000950 77  WS-SILVER-PERCENTILE         PIC V9(02) VALUE 0.50.                  
000960*---------------------------------------------------------------*         
000970 01  WS-SWITCHES-MISC-FIELDS.                                             
000980     05  WS-VIDEO-STATUS              PIC X(02).                          
000990         88  WS-VIDEO-OK                       VALUE '00'.                
001000         88  WS-VIDEO-EOF                      VALUE '10'.                
001010     05  WS-POOL-TIER-STATUS          PIC X(02).                          
001020         88  WS-POOL-TIER-OK                   VALUE '00'.                
001030         88  WS-POOL-TIER-EOF                  VALUE '10'.                
001040     05  WS-CATEGORY-POOL-STATUS      PIC X(02).                          
001050         88  WS-CATEGORY-POOL-OK               VALUE '00'.                
001060         88  WS-CATEGORY-POOL-EOF              VALUE '10'.                
001070     05  WS-PROFIT-POOL-STATUS        PIC X(02).                          
001080         88  WS-PROFIT-POOL-OK                 VALUE '00'.                
001090         88  WS-PROFIT-POOL-EOF                VALUE '10'.                
001100     05  WS-FILE-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.                
001110         88  WS-FILE-OPEN-ERROR                VALUE 'Y'.                 
001120         88  WS-FILE-OPEN-OK                    VALUE 'N'.                
001130 01  WS-COUNTERS-AND-SUBSCRIPTS.                                          
001140     05  WS-VIDEO-COUNT                PIC S9(05) COMP VALUE 0.           
001150     05  WS-POOL-TIER-COUNT            PIC S9(05) COMP VALUE 0.           
001160     05  WS-CATEGORY-COUNT             PIC S9(05) COMP VALUE 0.           
001170     05  WS-SCAN-IDX                   PIC S9(05) COMP VALUE 0.           
001180     05  WS-TIER-SLOT                  PIC S9(02) COMP VALUE 0.           
001190     05  WS-N                          PIC S9(05) COMP VALUE 0.           
001200     05  WS-TOP-COUNT                  PIC S9(05) COMP VALUE 0.           
001210     05  WS-THRESH-5-IDX               PIC S9(05) COMP VALUE 0.           
001220     05  WS-THRESH-20-IDX              PIC S9(05) COMP VALUE 0.           
001230     05  WS-THRESH-50-IDX              PIC S9(05) COMP VALUE 0.           
001240 01  WS-ENGAGEMENT-WORK-FIELDS.                                           
001250     05  WS-WATCH-TIME-RATIO           PIC S9(05)V9(06).                  
001260     05  WS-COMMENT-RATIO              PIC S9(05)V9(06).                  
001270     05  WS-RECENT-VIEW-COUNT          PIC S9(09)V9(02).                  
001280     05  WS-DECAY-FACTOR               PIC S9(05)V9(06).                  
001290     05  WS-VIEW-COUNT                 PIC S9(11)V9(02).                  
001300     05  WS-LOG-TERM                   PIC S9(05)V9(06).                  
001310 01  WS-CATEGORY-WORK-FIELDS.                                             
001320     05  WS-POOL-TOTAL-WEIGHT          PIC 9(09)V9(04)                    
001330                                       VALUE 0.                           
001340     05  WS-TIER-WEIGHT-SUM            PIC 9(09)V9(04).                   
001350     05  WS-THRESH-5-SCORE             PIC S9(05)V9(06).                  
001360     05  WS-THRESH-20-SCORE            PIC S9(05)V9(06).                  
001370     05  WS-THRESH-50-SCORE            PIC S9(05)V9(06).                  
001380     05  WS-HOLD-SCORE                 PIC S9(05)V9(06).                  
001390     05  WS-HOLD-PCT                   PIC 9(01)V9(04).                   
001400     05  WS-HOLD-PTINDEX               PIC S9(05) COMP.                   
001410*---------------------------------------------------------------*         
001420 COPY TTVIDT.                                                             
001430*---------------------------------------------------------------*         
001440 COPY TTPTRT.                                                             
001450*---------------------------------------------------------------*         
001460 COPY TTCPLT.                                                             
001470*---------------------------------------------------------------*         
001480 COPY TTMEMT.                                                             
001490*---------------------------------------------------------------*         
001500 COPY TTMATW.                                                             
001510*---------------------------------------------------------------*         
001520* PROFIT-POOL-RECORD IS A SINGLE CONTROL RECORD, HELD HERE SO    *        
001530* IT CAN BE UPDATED ACROSS BOTH PASSES AND REWRITTEN AT THE END  *        
001540* OF THE RUN WITHOUT KEEPING THE FILE OPEN I-O THROUGHOUT.       *        
001550*---------------------------------------------------------------*         
001560 01  WS-PROFIT-POOL-HOLD.                                                 
001570     05  WS-PP-ID                      PIC 9(04).                         
001580     05  WS-PP-TOTAL-FUND               PIC 9(09)V9(02).                  
001590     05  WS-PP-TOTAL-CATEGORY-WEIGHT    PIC 9(09)V9(04).                  
001600     05  FILLER                         PIC X(04).                        
001610*===============================================================*         
001620 PROCEDURE DIVISION.                                                      
001630*---------------------------------------------------------------*         
001640 0000-MAIN-PARAGRAPH.                                                     
001650*---------------------------------------------------------------*         
001660     PERFORM 1000-INITIALIZE.                                             
001670     PERFORM 2000-PROCESS-CATEGORIES                                      
001680         VARYING TT-CATPOOL-IDX FROM 1 BY 1                               
001690         UNTIL TT-CATPOOL-IDX > TT-CATEGORY-POOL-TABLE-SIZE.              
001700     MOVE WS-POOL-TOTAL-WEIGHT TO WS-PP-TOTAL-CATEGORY-WEIGHT.            
001710     PERFORM 3000-DISTRIBUTE-POOL-TO-CATEGORIES                           
001720         VARYING TT-CATPOOL-IDX FROM 1 BY 1                               
001730         UNTIL TT-CATPOOL-IDX > TT-CATEGORY-POOL-TABLE-SIZE.              
001740     PERFORM 7000-REWRITE-OUTPUT-FILES.                                   
001750     PERFORM 8000-TERMINATE.                                              
001760     GOBACK.                                                              
001770*---------------------------------------------------------------*         
001780 1000-INITIALIZE.                                                         
001790*---------------------------------------------------------------*         
001800     PERFORM 1010-OPEN-FILES.                                             
001810     PERFORM 1020-LOAD-VIDEO-TABLE                                        
001820         UNTIL WS-VIDEO-EOF.                                              
001830     PERFORM 1030-LOAD-POOL-TIER-TABLE                                    
001840         UNTIL WS-POOL-TIER-EOF.                                          
001850     PERFORM 1040-LOAD-CATEGORY-POOL-TABLE                                
001860         UNTIL WS-CATEGORY-POOL-EOF.                                      
001870     PERFORM 1050-LOAD-PROFIT-POOL-RECORD.                                
001880*---------------------------------------------------------------*         
001890 1010-OPEN-FILES.                                                         
001900*---------------------------------------------------------------*         
001910     OPEN INPUT  VIDEO-FILE, POOL-TIER-FILE.                              
001920     OPEN I-O    CATEGORY-POOL-FILE, PROFIT-POOL-FILE.                    
001930     IF NOT WS-VIDEO-OK                                                   
001940         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
001950         DISPLAY 'TTPOOL0 VIDEO-FILE OPEN STATUS: '                       
001960             WS-VIDEO-STATUS.                                             
001970     IF NOT WS-POOL-TIER-OK                                               
001980         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
001990         DISPLAY 'TTPOOL0 POOL-TIER-FILE OPEN STATUS: '                   
002000             WS-POOL-TIER-STATUS.                                         
002010     IF NOT WS-CATEGORY-POOL-OK                                           
002020         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
002030         DISPLAY 'TTPOOL0 CATEGORY-POOL-FILE OPEN STATUS: '               
002040             WS-CATEGORY-POOL-STATUS.                                     
002050     IF NOT WS-PROFIT-POOL-OK                                             
002060         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
002070         DISPLAY 'TTPOOL0 PROFIT-POOL-FILE OPEN STATUS: '                 
002080             WS-PROFIT-POOL-STATUS.                                       
002090*---------------------------------------------------------------*         
002100 1020-LOAD-VIDEO-TABLE.                                                   
002110*---------------------------------------------------------------*         
002120     READ VIDEO-FILE                                                      
002130         AT END                                                           
002140             SET WS-VIDEO-EOF TO TRUE                                     
002150         NOT AT END                                                       
002160             ADD 1 TO WS-VIDEO-COUNT                                      
002170             MOVE WS-VIDEO-COUNT TO TT-VIDEO-TABLE-SIZE                   
002180             SET TT-VIDEO-IDX TO WS-VIDEO-COUNT                           
002190             MOVE TT-VIDEO-ID        TO TV-VIDEO-ID (TT-VIDEO-IDX)        
002200             MOVE TT-CREATOR-ID      TO                                   
002210                     TV-CREATOR-ID (TT-VIDEO-IDX)                         
002220             MOVE TT-DURATION        TO                                   
002230                     TV-DURATION (TT-VIDEO-IDX)                           
002240             MOVE TT-WATCH-TIME      TO                                   
002250                     TV-WATCH-TIME (TT-VIDEO-IDX)                         
002260             MOVE TT-PAST-MONTHS-VIEW-COUNT TO                            
002270                     TV-PAST-MONTHS-VIEW-COUNT (TT-VIDEO-IDX)             
002280             MOVE TT-TOTAL-VIEW-COUNT TO                                  
002290                     TV-TOTAL-VIEW-COUNT (TT-VIDEO-IDX)                   
002300             MOVE TT-LIKE-COUNT      TO                                   
002310                     TV-LIKE-COUNT (TT-VIDEO-IDX)                         
002320             MOVE TT-COMMENT-COUNT   TO                                   
002330                     TV-COMMENT-COUNT (TT-VIDEO-IDX)                      
002340             MOVE TT-CREATED-MONTHS-AGO TO                                
002350                     TV-CREATED-MONTHS-AGO (TT-VIDEO-IDX)                 
002360             PERFORM 1025-COMPUTE-ONE-SCORE.                              
002370*---------------------------------------------------------------*         
002380 1025-COMPUTE-ONE-SCORE.                                                  
002390*---------------------------------------------------------------*         
002400*    WATCH-TIME-RATIO = WATCH-TIME / TOTAL-VIEW-COUNT * DURATION *        
002410     PERFORM 1026-GUARD-ZERO-DIVISORS.                                    
002420*    RECENT-VIEW-COUNT = TOTAL-VIEW-COUNT - PAST-MONTHS-VIEWS    *        
002430     COMPUTE WS-RECENT-VIEW-COUNT =                                       
002440         TV-TOTAL-VIEW-COUNT (TT-VIDEO-IDX) -                             
002450         TV-PAST-MONTHS-VIEW-COUNT (TT-VIDEO-IDX).                        
002460*    VIEW-COUNT = PAST-VIEWS * E**(-0.4 * CREATED-MONTHS-AGO)    *        
002470*               + RECENT-VIEW-COUNT                             *         
002480     COMPUTE TT-MATH-X ROUNDED =                                          
002490         TV-CREATED-MONTHS-AGO (TT-VIDEO-IDX) * -0.4.                     
002500     PERFORM 9100-MATH-COMPUTE-EXP.                                       
002510     MOVE TT-MATH-RESULT TO WS-DECAY-FACTOR.                              
002520     COMPUTE WS-VIEW-COUNT ROUNDED =                                      
002530         TV-PAST-MONTHS-VIEW-COUNT (TT-VIDEO-IDX) *                       
002540         WS-DECAY-FACTOR + WS-RECENT-VIEW-COUNT.                          
002550*    ENGAGEMENT-SCORE = 0.1*LN(VIEW-COUNT+1) + 0.4*WT-RATIO      *        
002560*                     + 0.5*COMMENT-RATIO                        *        
002570     COMPUTE TT-MATH-X ROUNDED = WS-VIEW-COUNT + 1.                       
002580     PERFORM 9000-MATH-COMPUTE-LN.                                        
002590     MOVE TT-MATH-RESULT TO WS-LOG-TERM.                                  
002600     COMPUTE TV-ENGAGEMENT-SCORE (TT-VIDEO-IDX) ROUNDED =                 
002610         0.1 * WS-LOG-TERM + 0.4 * WS-WATCH-TIME-RATIO +                  
002620         0.5 * WS-COMMENT-RATIO.                                          
002630*---------------------------------------------------------------*         
002640 1026-GUARD-ZERO-DIVISORS.                                                
002650*---------------------------------------------------------------*         
002660*    SOURCE SYSTEM LETS THIS DIVIDE BY ZERO (IEEE INFINITY/NAN). *        
002670*    WE TREAT THE RATIO AS ZERO INSTEAD -- QA FINDING CP-0052.   *        
002680     IF TV-TOTAL-VIEW-COUNT (TT-VIDEO-IDX) = 0                            
002690         MOVE 0 TO WS-WATCH-TIME-RATIO                                    
002700     ELSE                                                                 
002710         COMPUTE WS-WATCH-TIME-RATIO ROUNDED =                            
002720             TV-WATCH-TIME (TT-VIDEO-IDX) /                               
002730             TV-TOTAL-VIEW-COUNT (TT-VIDEO-IDX) *                         
002740             TV-DURATION (TT-VIDEO-IDX)                                   
002750     END-IF.                                                              
002760     IF TV-LIKE-COUNT (TT-VIDEO-IDX) = 0                                  
002770         MOVE 0 TO WS-COMMENT-RATIO                                       
002780     ELSE                                                                 
002790         COMPUTE WS-COMMENT-RATIO ROUNDED =                               
002800             TV-COMMENT-COUNT (TT-VIDEO-IDX) /                            
002810             TV-LIKE-COUNT (TT-VIDEO-IDX)                                 
002820     END-IF.                                                              
002830*---------------------------------------------------------------*         
002840 1030-LOAD-POOL-TIER-TABLE.                                               
002850*---------------------------------------------------------------*         
002860     READ POOL-TIER-FILE                                                  
002870         AT END                                                           
002880             SET WS-POOL-TIER-EOF TO TRUE                                 
002890         NOT AT END                                                       
002900             ADD 1 TO WS-POOL-TIER-COUNT                                  
002910             MOVE WS-POOL-TIER-COUNT TO TT-POOL-TIER-TABLE-SIZE           
002920             SET TT-POOL-TIER-IDX TO WS-POOL-TIER-COUNT                   
002930             MOVE TT-PT-VIDEO-ID   TO                                     
002940                     TP-VIDEO-ID (TT-POOL-TIER-IDX)                       
002950             MOVE TT-PT-CATEGORY-ID TO                                    
002960                     TP-CATEGORY-ID (TT-POOL-TIER-IDX)                    
002970             MOVE TT-PT-CATEGORY-PCT TO                                   
002980                     TP-CATEGORY-PCT (TT-POOL-TIER-IDX)                   
002990             MOVE SPACES TO TP-VIDEO-TIER (TT-POOL-TIER-IDX).             
003000*---------------------------------------------------------------*         
003010 1040-LOAD-CATEGORY-POOL-TABLE.                                           
003020*---------------------------------------------------------------*         
003030     READ CATEGORY-POOL-FILE                                              
003040         AT END                                                           
003050             SET WS-CATEGORY-POOL-EOF TO TRUE                             
003060         NOT AT END                                                       
003070             ADD 1 TO WS-CATEGORY-COUNT                                   
003080             MOVE WS-CATEGORY-COUNT TO                                    
003090                     TT-CATEGORY-POOL-TABLE-SIZE                          
003100             SET TT-CATPOOL-IDX TO WS-CATEGORY-COUNT                      
003110             MOVE TT-CP-CATEGORY-ID TO                                    
003120                     TC-CATEGORY-ID (TT-CATPOOL-IDX)                      
003130             MOVE TT-CP-NAME         TO                                   
003140                     TC-NAME (TT-CATPOOL-IDX)                             
003150             MOVE TT-CP-TOTAL-FUND   TO                                   
003160                     TC-TOTAL-FUND (TT-CATPOOL-IDX)                       
003170             MOVE 0 TO TC-TOTAL-WEIGHT (TT-CATPOOL-IDX)                   
003180             PERFORM 1045-CLEAR-TIER-SLOTS.                               
003190*---------------------------------------------------------------*         
003200 1045-CLEAR-TIER-SLOTS.                                                   
003210*---------------------------------------------------------------*         
003220     PERFORM 1046-CLEAR-ONE-TIER-SLOT                                     
003230         VARYING WS-TIER-SLOT FROM 1 BY 1                                 
003240         UNTIL WS-TIER-SLOT > 4.                                          
003250*---------------------------------------------------------------*         
003260 1046-CLEAR-ONE-TIER-SLOT.                                                
003270*---------------------------------------------------------------*         
003280     MOVE 0 TO TC-TIER-WEIGHT (TT-CATPOOL-IDX, WS-TIER-SLOT).             
003290     MOVE 0 TO TC-TIER-FUND (TT-CATPOOL-IDX, WS-TIER-SLOT).               
003300*---------------------------------------------------------------*         
003310 1050-LOAD-PROFIT-POOL-RECORD.                                            
003320*---------------------------------------------------------------*         
003330     READ PROFIT-POOL-FILE                                                
003340         AT END                                                           
003350             DISPLAY 'TTPOOL0 - PROFIT-POOL-FILE IS EMPTY'                
003360         NOT AT END                                                       
003370             MOVE TT-PP-ID               TO WS-PP-ID                      
003380             MOVE TT-PP-TOTAL-FUND       TO WS-PP-TOTAL-FUND              
003390             MOVE 0 TO WS-PP-TOTAL-CATEGORY-WEIGHT.                       
003400*---------------------------------------------------------------*         
003410 2000-PROCESS-CATEGORIES.                                                 
003420*---------------------------------------------------------------*         
003430*    PASS 1 -- CLASSIFY EVERY VIDEO IN THE CATEGORY INTO A TIER  *        
003440*    AND ROLL THE TOP-50% ENGAGEMENT WEIGHT INTO THE POOL TOTAL. *        
003450* 08/19/26 KMO -- SINGLE PASS-1 RANGE CALL.  2011/2021/2022/     *        
003460* 2031/2041 MOVED BELOW THE RANGE SO THE FALL-THROUGH DOES NOT   *        
003470* RE-ENTER THEM A SECOND TIME (CP-0663).                         *        
003480 PERFORM 2010-BUILD-CATEGORY-MEMBERS                                      
003490     THRU 2040-AGGREGATE-CATEGORY-WEIGHT.                                 
003500     ADD TC-TOTAL-WEIGHT (TT-CATPOOL-IDX) TO WS-POOL-TOTAL-WEIGHT.        
003510*---------------------------------------------------------------*         
003520 2010-BUILD-CATEGORY-MEMBERS.                                             
003530*---------------------------------------------------------------*         
003540*    NO INDEX EXISTS ON POOL-TIER-FILE -- SCAN THE WHOLE TABLE   *        
003550*    FOR THIS CATEGORY EVERY TIME, AS THE SOURCE SYSTEM DOES.    *        
003560     MOVE 0 TO TT-MEMBER-TABLE-SIZE.                                      
003570     PERFORM 2011-TEST-ONE-ALLOCATION                                     
003580         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
003590         UNTIL WS-SCAN-IDX > TT-POOL-TIER-TABLE-SIZE.                     
003600*---------------------------------------------------------------*         
003610 2020-SORT-CATEGORY-MEMBERS.                                              
003620*---------------------------------------------------------------*         
003630*    INSERTION SORT, DESCENDING ON ENGAGEMENT SCORE.  A STRICT   *        
003640*    "<" COMPARE KEEPS EQUAL SCORES IN ORIGINAL ORDER SO TIES AT *        
003650*    A THRESHOLD BOUNDARY GO TO WHICHEVER VIDEO WAS LISTED FIRST.*        
003660     PERFORM 2021-INSERT-ONE-MEMBER                                       
003670         VARYING TT-MEMBER-IDX FROM 2 BY 1                                
003680         UNTIL TT-MEMBER-IDX > TT-MEMBER-TABLE-SIZE.                      
003690*---------------------------------------------------------------*         
003700 2030-ASSIGN-VIDEO-TIERS.                                                 
003710*---------------------------------------------------------------*         
003720*    PERCENTILE-RANK THRESHOLDS OFF THE DESCENDING SORT (0 = TOP)*        
003730*    EMPTY CATEGORY FALLS OUT OF THE LOOP BELOW WITH NOTHING TO  *        
003740*    ASSIGN.  A ONE-VIDEO CATEGORY GETS INDEX 0 FOR ALL THREE    *        
003750*    THRESHOLDS, SO ITS ONLY MEMBER SCORES "PLATINUM" -- THE     *        
003760*    DEGENERATE CASE CARRIED OVER FROM THE SOURCE SERVICE.       *        
003770     MOVE TT-MEMBER-TABLE-SIZE TO WS-N.                                   
003780     COMPUTE WS-THRESH-5-IDX = WS-N * WS-PLATINUM-PERCENTILE.             
003790     COMPUTE WS-THRESH-20-IDX = WS-N * WS-GOLD-PERCENTILE.                
003800     COMPUTE WS-THRESH-50-IDX = WS-N * WS-SILVER-PERCENTILE.              
003810     IF WS-N > 0                                                          
003820         SET TT-MEMBER-IDX TO WS-THRESH-5-IDX                             
003830         ADD 1 TO TT-MEMBER-IDX                                           
003840         MOVE TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) TO                      
003850             WS-THRESH-5-SCORE                                            
003860         SET TT-MEMBER-IDX TO WS-THRESH-20-IDX                            
003870         ADD 1 TO TT-MEMBER-IDX                                           
003880         MOVE TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) TO                      
003890             WS-THRESH-20-SCORE                                           
003900         SET TT-MEMBER-IDX TO WS-THRESH-50-IDX                            
003910         ADD 1 TO TT-MEMBER-IDX                                           
003920         MOVE TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) TO                      
003930             WS-THRESH-50-SCORE                                           
003940     END-IF.                                                              
003950     PERFORM 2031-ASSIGN-ONE-TIER                                         
003960         VARYING TT-MEMBER-IDX FROM 1 BY 1                                
003970         UNTIL TT-MEMBER-IDX > TT-MEMBER-TABLE-SIZE.                      
003980*---------------------------------------------------------------*         
003990 2040-AGGREGATE-CATEGORY-WEIGHT.                                          
004000*---------------------------------------------------------------*         
004010*    TOP CEILING(N*0.5) MEMBERS -- THE LIST IS ALREADY SORTED    *        
004020*    DESCENDING, SO THAT IS SIMPLY THE FIRST WS-TOP-COUNT SLOTS. *        
004030*    INTEGER DIVISION OF (N+1) BY 2 TRUNCATES TO CEILING(N/2)    *        
004040*    WITHOUT ANY HALF-UP ROUNDING SURPRISES ON EVEN COUNTS.      *        
004050     MOVE 0 TO TC-TOTAL-WEIGHT (TT-CATPOOL-IDX).                          
004060     COMPUTE WS-TOP-COUNT = (WS-N + 1) / 2.                               
004070     PERFORM 2041-ADD-ONE-WEIGHT                                          
004080         VARYING TT-MEMBER-IDX FROM 1 BY 1                                
004090         UNTIL TT-MEMBER-IDX > WS-TOP-COUNT.                              
004100*---------------------------------------------------------------*         
004110 2011-TEST-ONE-ALLOCATION.                                                
004120*---------------------------------------------------------------*         
004130     IF TP-CATEGORY-ID (WS-SCAN-IDX) =                                    
004140             TC-CATEGORY-ID (TT-CATPOOL-IDX)                              
004150         ADD 1 TO TT-MEMBER-TABLE-SIZE                                    
004160         SET TT-MEMBER-IDX TO TT-MEMBER-TABLE-SIZE                        
004170         SET TT-VIDEO-IDX TO 1                                            
004180         SEARCH TBL-VIDEO                                                 
004190             AT END                                                       
004200                 MOVE 0 TO TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX)            
004210             WHEN TV-VIDEO-ID (TT-VIDEO-IDX) =                            
004220                     TP-VIDEO-ID (WS-SCAN-IDX)                            
004230                 MOVE TV-ENGAGEMENT-SCORE (TT-VIDEO-IDX) TO               
004240                     TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX)                  
004250         END-SEARCH                                                       
004260         MOVE WS-SCAN-IDX TO TM-POOL-TIER-INDEX (TT-MEMBER-IDX)           
004270         MOVE TP-CATEGORY-PCT (WS-SCAN-IDX) TO                            
004280                 TM-CATEGORY-PCT (TT-MEMBER-IDX)                          
004290     END-IF.                                                              
004300*---------------------------------------------------------------*         
004310 2021-INSERT-ONE-MEMBER.                                                  
004320*---------------------------------------------------------------*         
004330     MOVE TM-POOL-TIER-INDEX (TT-MEMBER-IDX) TO WS-HOLD-PTINDEX.          
004340     MOVE TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) TO WS-HOLD-SCORE.           
004350     MOVE TM-CATEGORY-PCT (TT-MEMBER-IDX) TO WS-HOLD-PCT.                 
004360     SET WS-SCAN-IDX TO TT-MEMBER-IDX.                                    
004370     PERFORM 2022-SHIFT-ONE-SLOT                                          
004380         UNTIL WS-SCAN-IDX = 1 OR                                         
004390             TM-ENGAGEMENT-SCORE (WS-SCAN-IDX - 1)                        
004400                 NOT LESS THAN WS-HOLD-SCORE.                             
004410     MOVE WS-HOLD-PTINDEX TO TM-POOL-TIER-INDEX (WS-SCAN-IDX).            
004420     MOVE WS-HOLD-SCORE TO TM-ENGAGEMENT-SCORE (WS-SCAN-IDX).             
004430     MOVE WS-HOLD-PCT TO TM-CATEGORY-PCT (WS-SCAN-IDX).                   
004440*---------------------------------------------------------------*         
004450 2022-SHIFT-ONE-SLOT.                                                     
004460*---------------------------------------------------------------*         
004470     MOVE TM-POOL-TIER-INDEX (WS-SCAN-IDX - 1) TO                         
004480         TM-POOL-TIER-INDEX (WS-SCAN-IDX).                                
004490     MOVE TM-ENGAGEMENT-SCORE (WS-SCAN-IDX - 1) TO                        
004500         TM-ENGAGEMENT-SCORE (WS-SCAN-IDX).                               
004510     MOVE TM-CATEGORY-PCT (WS-SCAN-IDX - 1) TO                            
004520         TM-CATEGORY-PCT (WS-SCAN-IDX).                                   
004530     SUBTRACT 1 FROM WS-SCAN-IDX.                                         
004540*---------------------------------------------------------------*         
004550 2031-ASSIGN-ONE-TIER.                                                    
004560*---------------------------------------------------------------*         
004570     MOVE TM-POOL-TIER-INDEX (TT-MEMBER-IDX) TO WS-HOLD-PTINDEX.          
004580     EVALUATE TRUE                                                        
004590         WHEN TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) NOT LESS THAN           
004600                 WS-THRESH-5-SCORE                                        
004610             MOVE 'PLATINUM' TO TP-VIDEO-TIER (WS-HOLD-PTINDEX)           
004620         WHEN TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) NOT LESS THAN           
004630                 WS-THRESH-20-SCORE                                       
004640             MOVE 'GOLD    ' TO TP-VIDEO-TIER (WS-HOLD-PTINDEX)           
004650         WHEN TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) NOT LESS THAN           
004660                 WS-THRESH-50-SCORE                                       
004670             MOVE 'SILVER  ' TO TP-VIDEO-TIER (WS-HOLD-PTINDEX)           
004680         WHEN OTHER                                                       
004690             MOVE 'BRONZE  ' TO TP-VIDEO-TIER (WS-HOLD-PTINDEX)           
004700     END-EVALUATE.                                                        
004710*---------------------------------------------------------------*         
004720 2041-ADD-ONE-WEIGHT.                                                     
004730*---------------------------------------------------------------*         
004740     ADD TM-ENGAGEMENT-SCORE (TT-MEMBER-IDX) TO                           
004750         TC-TOTAL-WEIGHT (TT-CATPOOL-IDX).                                
004760*---------------------------------------------------------------*         
004770 3000-DISTRIBUTE-POOL-TO-CATEGORIES.                                      
004780*---------------------------------------------------------------*         
004790*    PASS 2 -- NOW THAT THE POOL TOTAL WEIGHT IS FINAL, ALLOCATE *        
004800*    EACH CATEGORY'S SHARE OF THE FUND AND SPLIT IT BY TIER.     *        
004810     PERFORM 3010-ALLOCATE-CATEGORY-FUND.                                 
004820     PERFORM 3020-DISTRIBUTE-TIER-FUNDS.                                  
004830*---------------------------------------------------------------*         
004840 3010-ALLOCATE-CATEGORY-FUND.                                             
004850*---------------------------------------------------------------*         
004860*    IF NO CATEGORY HAS ANY WEIGHT, NOBODY GETS A FUND THIS RUN  *        
004870*    -- LOG AND CONTINUE, DO NOT ABORT THE JOB (REQ CP-0140).    *        
004880     IF WS-PP-TOTAL-CATEGORY-WEIGHT = 0                                   
004890         MOVE 0 TO TC-TOTAL-FUND (TT-CATPOOL-IDX)                         
004900         DISPLAY 'TTPOOL0 - ZERO POOL WEIGHT, NO FUND THIS RUN'           
004910     ELSE                                                                 
004920         COMPUTE TC-TOTAL-FUND (TT-CATPOOL-IDX) ROUNDED =                 
004930             TC-TOTAL-WEIGHT (TT-CATPOOL-IDX) /                           
004940             WS-PP-TOTAL-CATEGORY-WEIGHT * WS-PP-TOTAL-FUND               
004950     END-IF.                                                              
004960*---------------------------------------------------------------*         
004970 3020-DISTRIBUTE-TIER-FUNDS.                                              
004980*---------------------------------------------------------------*         
004990     PERFORM 3021-SUM-TIER-WEIGHT.                                        
005000     PERFORM 3022-SPLIT-TIER-FUND.                                        
005010*---------------------------------------------------------------*         
005020 3021-SUM-TIER-WEIGHT.                                                    
005030*---------------------------------------------------------------*         
005040*    LOG-WEIGHTED SUM OVER *ALL* VIDEOS IN THE TIER, NOT JUST    *        
005050*    THE TOP 50% USED FOR THE CATEGORY WEIGHT IN 2040.           *        
005060     MOVE 0 TO WS-TIER-WEIGHT-SUM.                                        
005070     PERFORM 3026-CLEAR-ONE-TIER-WEIGHT                                   
005080         VARYING WS-TIER-SLOT FROM 1 BY 1                                 
005090         UNTIL WS-TIER-SLOT > 4.                                          
005100     PERFORM 3023-SCORE-ONE-ALLOCATION                                    
005110         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
005120         UNTIL WS-SCAN-IDX > TT-POOL-TIER-TABLE-SIZE.                     
005130     PERFORM 3027-ADD-ONE-TIER-WEIGHT                                     
005140         VARYING WS-TIER-SLOT FROM 1 BY 1                                 
005150         UNTIL WS-TIER-SLOT > 4.                                          
005160*---------------------------------------------------------------*         
005170 3026-CLEAR-ONE-TIER-WEIGHT.                                              
005180*---------------------------------------------------------------*         
005190     MOVE 0 TO TC-TIER-WEIGHT (TT-CATPOOL-IDX, WS-TIER-SLOT).             
005200*---------------------------------------------------------------*         
005210 3027-ADD-ONE-TIER-WEIGHT.                                                
005220*---------------------------------------------------------------*         
005230     ADD TC-TIER-WEIGHT (TT-CATPOOL-IDX, WS-TIER-SLOT) TO                 
005240         WS-TIER-WEIGHT-SUM.                                              
005250*---------------------------------------------------------------*         
005260 3023-SCORE-ONE-ALLOCATION.                                               
005270*---------------------------------------------------------------*         
005280     IF TP-CATEGORY-ID (WS-SCAN-IDX) =                                    
005290             TC-CATEGORY-ID (TT-CATPOOL-IDX)                              
005300         SET TT-VIDEO-IDX TO 1                                            
005310         SEARCH TBL-VIDEO                                                 
005320             AT END                                                       
005330                 MOVE 0 TO WS-HOLD-SCORE                                  
005340             WHEN TV-VIDEO-ID (TT-VIDEO-IDX) =                            
005350                     TP-VIDEO-ID (WS-SCAN-IDX)                            
005360                 MOVE TV-ENGAGEMENT-SCORE (TT-VIDEO-IDX) TO               
005370                     WS-HOLD-SCORE                                        
005380         END-SEARCH                                                       
005390         COMPUTE TT-MATH-X ROUNDED =                                      
005400             WS-HOLD-SCORE * TP-CATEGORY-PCT (WS-SCAN-IDX) + 1            
005410         PERFORM 9000-MATH-COMPUTE-LN                                     
005420         PERFORM 3024-ADD-TO-TIER-SLOT                                    
005430     END-IF.                                                              
005440*---------------------------------------------------------------*         
005450 3024-ADD-TO-TIER-SLOT.                                                   
005460*---------------------------------------------------------------*         
005470     EVALUATE TP-VIDEO-TIER (WS-SCAN-IDX)                                 
005480         WHEN 'PLATINUM'                                                  
005490             MOVE 1 TO WS-TIER-SLOT                                       
005500         WHEN 'GOLD    '                                                  
005510             MOVE 2 TO WS-TIER-SLOT                                       
005520         WHEN 'SILVER  '                                                  
005530             MOVE 3 TO WS-TIER-SLOT                                       
005540         WHEN OTHER                                                       
005550             MOVE 4 TO WS-TIER-SLOT                                       
005560     END-EVALUATE.                                                        
005570     ADD TT-MATH-RESULT TO                                                
005580         TC-TIER-WEIGHT (TT-CATPOOL-IDX, WS-TIER-SLOT).                   
005590*---------------------------------------------------------------*         
005600 3022-SPLIT-TIER-FUND.                                                    
005610*---------------------------------------------------------------*         
005620*    IF THE CATEGORY'S TOTAL TIER WEIGHT IS ZERO, ALL FOUR TIER  *        
005630*    FUNDS STAY ZERO -- NO DIVIDE (BUSINESS RULE, QA CP-0052).   *        
005640     IF WS-TIER-WEIGHT-SUM = 0                                            
005650         PERFORM 3028-CLEAR-ONE-TIER-FUND                                 
005660             VARYING WS-TIER-SLOT FROM 1 BY 1                             
005670             UNTIL WS-TIER-SLOT > 4                                       
005680     ELSE                                                                 
005690         PERFORM 3025-SPLIT-ONE-TIER                                      
005700             VARYING WS-TIER-SLOT FROM 1 BY 1                             
005710             UNTIL WS-TIER-SLOT > 4                                       
005720     END-IF.                                                              
005730*---------------------------------------------------------------*         
005740 3028-CLEAR-ONE-TIER-FUND.                                                
005750*---------------------------------------------------------------*         
005760     MOVE 0 TO TC-TIER-FUND (TT-CATPOOL-IDX, WS-TIER-SLOT).               
005770*---------------------------------------------------------------*         
005780 3025-SPLIT-ONE-TIER.                                                     
005790*---------------------------------------------------------------*         
005800     COMPUTE TC-TIER-FUND (TT-CATPOOL-IDX, WS-TIER-SLOT) ROUNDED =        
005810         TC-TIER-WEIGHT (TT-CATPOOL-IDX, WS-TIER-SLOT) /                  
005820         WS-TIER-WEIGHT-SUM * TC-TOTAL-FUND (TT-CATPOOL-IDX).             
005830*---------------------------------------------------------------*         
005840 7000-REWRITE-OUTPUT-FILES.                                               
005850*---------------------------------------------------------------*         
005860     PERFORM 7010-REWRITE-CATEGORY-POOL-FILE                              
005870         VARYING TT-CATPOOL-IDX FROM 1 BY 1                               
005880         UNTIL TT-CATPOOL-IDX > TT-CATEGORY-POOL-TABLE-SIZE.              
005890     PERFORM 7020-REWRITE-PROFIT-POOL-FILE.                               
005900*---------------------------------------------------------------*         
005910 7010-REWRITE-CATEGORY-POOL-FILE.                                         
005920*---------------------------------------------------------------*         
005930     MOVE TC-CATEGORY-ID (TT-CATPOOL-IDX) TO TT-CP-CATEGORY-ID.           
005940     MOVE TC-NAME (TT-CATPOOL-IDX)        TO TT-CP-NAME.                  
005950     MOVE TC-TOTAL-FUND (TT-CATPOOL-IDX)  TO TT-CP-TOTAL-FUND.            
005960     MOVE TC-TOTAL-WEIGHT (TT-CATPOOL-IDX) TO                             
005970             TT-CP-TOTAL-WEIGHT.                                          
005980     PERFORM 7011-MOVE-ONE-TIER-SLOT                                      
005990         VARYING WS-TIER-SLOT FROM 1 BY 1                                 
006000         UNTIL WS-TIER-SLOT > 4.                                          
006010     REWRITE TT-CATEGORY-POOL-RECORD.                                     
006020     IF NOT WS-CATEGORY-POOL-OK                                           
006030         DISPLAY 'TTPOOL0 - CATEGORY-POOL REWRITE FAILED '                
006040             WS-CATEGORY-POOL-STATUS.                                     
006050*---------------------------------------------------------------*         
006060 7011-MOVE-ONE-TIER-SLOT.                                                 
006070*---------------------------------------------------------------*         
006080     MOVE TC-TIER-WEIGHT (TT-CATPOOL-IDX, WS-TIER-SLOT) TO                
006090         TT-CP-TIER-WEIGHT (WS-TIER-SLOT).                                
006100     MOVE TC-TIER-FUND (TT-CATPOOL-IDX, WS-TIER-SLOT) TO                  
006110         TT-CP-TIER-FUND (WS-TIER-SLOT).                                  
006120*---------------------------------------------------------------*         
006130 7020-REWRITE-PROFIT-POOL-FILE.                                           
006140*---------------------------------------------------------------*         
006150     MOVE WS-PP-ID TO TT-PP-ID.                                           
006160     MOVE WS-PP-TOTAL-FUND TO TT-PP-TOTAL-FUND.                           
006170     MOVE WS-PP-TOTAL-CATEGORY-WEIGHT TO                                  
006180             TT-PP-TOTAL-CATEGORY-WEIGHT.                                 
006190     REWRITE TT-PROFIT-POOL-RECORD.                                       
006200     IF NOT WS-PROFIT-POOL-OK                                             
006210         DISPLAY 'TTPOOL0 - PROFIT-POOL REWRITE FAILED '                  
006220             WS-PROFIT-POOL-STATUS.                                       
006230*---------------------------------------------------------------*         
006240 9000-MATH-COMPUTE-LN.                                                    
006250*---------------------------------------------------------------*         
006260*    NO FUNCTION LOG ON THIS COMPILER.  REDUCE TT-MATH-X INTO    *        
006270*    (0.5 .. 1.5) BY REPEATED DIVISION/MULTIPLICATION BY E,      *        
006280*    THEN A MACLAURIN SERIES ON (X-1), THEN ADD BACK THE COUNT.  *        
006290     MOVE 0 TO TT-MATH-N.                                                 
006300     IF TT-MATH-X < 0.0000000001                                          
006310         MOVE 0.0000000001 TO TT-MATH-X                                   
006320     END-IF.                                                              
006330     PERFORM 9010-MATH-LN-REDUCE-HIGH                                     
006340         UNTIL TT-MATH-X NOT GREATER THAN 1.5.                            
006350     PERFORM 9020-MATH-LN-REDUCE-LOW                                      
006360         UNTIL TT-MATH-X NOT LESS THAN 0.5.                               
006370     PERFORM 9030-MATH-LN-SERIES.                                         
006380     COMPUTE TT-MATH-RESULT ROUNDED =                                     
006390         TT-MATH-SERIES-SUM + TT-MATH-N.                                  
006400*---------------------------------------------------------------*         
006410 9010-MATH-LN-REDUCE-HIGH.                                                
006420*---------------------------------------------------------------*         
006430     DIVIDE TT-MATH-X BY TT-E-CONSTANT GIVING TT-MATH-X.                  
006440     ADD 1 TO TT-MATH-N.                                                  
006450*---------------------------------------------------------------*         
006460 9020-MATH-LN-REDUCE-LOW.                                                 
006470*---------------------------------------------------------------*         
006480     MULTIPLY TT-MATH-X BY TT-E-CONSTANT GIVING TT-MATH-X.                
006490     SUBTRACT 1 FROM TT-MATH-N.                                           
006500*---------------------------------------------------------------*         
006510 9030-MATH-LN-SERIES.                                                     
006520*---------------------------------------------------------------*         
006530     COMPUTE TT-MATH-Y = TT-MATH-X - 1.                                   
006540     MOVE TT-MATH-Y TO TT-MATH-POWER.                                     
006550     MOVE TT-MATH-Y TO TT-MATH-SERIES-SUM.                                
006560     MOVE 1 TO TT-MATH-SIGN.                                              
006570     PERFORM 9031-MATH-LN-SERIES-TERM                                     
006580         VARYING TT-MATH-I FROM 2 BY 1                                    
006590         UNTIL TT-MATH-I > TT-MATH-SERIES-TERMS.                          
006600*---------------------------------------------------------------*         
006610 9031-MATH-LN-SERIES-TERM.                                                
006620*---------------------------------------------------------------*         
006630     MULTIPLY TT-MATH-POWER BY TT-MATH-Y GIVING TT-MATH-POWER.            
006640     COMPUTE TT-MATH-TERM = TT-MATH-POWER / TT-MATH-I.                    
006650     IF TT-MATH-SIGN = 1                                                  
006660         SUBTRACT TT-MATH-TERM FROM TT-MATH-SERIES-SUM                    
006670         MOVE -1 TO TT-MATH-SIGN                                          
006680     ELSE                                                                 
006690         ADD TT-MATH-TERM TO TT-MATH-SERIES-SUM                           
006700         MOVE 1 TO TT-MATH-SIGN                                           
006710     END-IF.                                                              
006720*---------------------------------------------------------------*         
006730 9100-MATH-COMPUTE-EXP.                                                   
006740*---------------------------------------------------------------*         
006750*    NO FUNCTION EXP ON THIS COMPILER.  HALVE TT-MATH-X UNTIL IT *        
006760*    FITS (-1 .. 1), TAYLOR-SERIES THE REMAINDER, THEN SQUARE    *        
006770*    THE RESULT BACK UP AS MANY TIMES AS WE HALVED THE ARGUMENT. *        
006780     MOVE 0 TO TT-MATH-N.                                                 
006790     PERFORM 9110-MATH-EXP-REDUCE                                         
006800         UNTIL TT-MATH-X NOT GREATER THAN 1 AND                           
006810             TT-MATH-X NOT LESS THAN -1.                                  
006820     PERFORM 9120-MATH-EXP-SERIES.                                        
006830     PERFORM 9130-MATH-EXP-SQUARE TT-MATH-N TIMES.                        
006840     MOVE TT-MATH-SERIES-SUM TO TT-MATH-RESULT.                           
006850*---------------------------------------------------------------*         
006860 9110-MATH-EXP-REDUCE.                                                    
006870*---------------------------------------------------------------*         
006880     DIVIDE TT-MATH-X BY 2 GIVING TT-MATH-X.                              
006890     ADD 1 TO TT-MATH-N.                                                  
006900*---------------------------------------------------------------*         
006910 9120-MATH-EXP-SERIES.                                                    
006920*---------------------------------------------------------------*         
006930     MOVE 1 TO TT-MATH-SERIES-SUM.                                        
006940     MOVE 1 TO TT-MATH-FACTORIAL.                                         
006950     MOVE TT-MATH-X TO TT-MATH-POWER.                                     
006960     ADD TT-MATH-X TO TT-MATH-SERIES-SUM.                                 
006970     PERFORM 9121-MATH-EXP-SERIES-TERM                                    
006980         VARYING TT-MATH-I FROM 2 BY 1                                    
006990         UNTIL TT-MATH-I > TT-MATH-EXP-SERIES-TERMS.                      
007000*---------------------------------------------------------------*         
007010 9121-MATH-EXP-SERIES-TERM.                                               
007020*---------------------------------------------------------------*         
007030     MULTIPLY TT-MATH-POWER BY TT-MATH-X GIVING TT-MATH-POWER.            
007040     MULTIPLY TT-MATH-FACTORIAL BY TT-MATH-I GIVING                       
007050         TT-MATH-FACTORIAL.                                               
007060     COMPUTE TT-MATH-TERM = TT-MATH-POWER / TT-MATH-FACTORIAL.            
007070     ADD TT-MATH-TERM TO TT-MATH-SERIES-SUM.                              
007080*---------------------------------------------------------------*         
007090 9130-MATH-EXP-SQUARE.                                                    
007100*---------------------------------------------------------------*         
007110     MULTIPLY TT-MATH-SERIES-SUM BY TT-MATH-SERIES-SUM GIVING             
007120         TT-MATH-SERIES-SUM.                                              
007130*---------------------------------------------------------------*         
007140 8000-TERMINATE.                                                          
007150*---------------------------------------------------------------*         
007160     CLOSE VIDEO-FILE, POOL-TIER-FILE, CATEGORY-POOL-FILE,                
007170         PROFIT-POOL-FILE.                                                
007180     DISPLAY 'TTPOOL0 - VIDEOS READ      : ' WS-VIDEO-COUNT.              
007190     DISPLAY 'TTPOOL0 - ALLOCATIONS READ : ' WS-POOL-TIER-COUNT.          
007200     DISPLAY 'TTPOOL0 - CATEGORIES WRITTEN: ' WS-CATEGORY-COUNT.          
