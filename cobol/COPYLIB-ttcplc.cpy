000010*---------------------------------------------------------------*         
000020* TTCPLC  - CATEGORY-POOL-FILE RECORD LAYOUT                    *         
000030* ONE ENTRY PER CONTENT CATEGORY.  TIER SLOTS ARE FIXED INDEX:   *        
000040* (1)=PLATINUM (2)=GOLD (3)=SILVER (4)=BRONZE, SEE TTPOOL0.      *        
000050*---------------------------------------------------------------*         
000060* 03/02/98 RBW  ORIGINAL LAYOUT FOR CREATOR PAYOUT PROJECT.      *        
000070* 08/11/03 DLM  ADDED NAMED-TIER REDEFINE SO THE OLD BALANCE     *        
000080*               RECONCILIATION JOB COULD STAY OFF THE TABLE.    *         
000085* 08/19/26 KMO  DROPPED COMP-3 ON FUND/WEIGHT FIELDS AND WIDENED *        
000086*               THE NAMED-TIER VIEW TO MATCH (REQ CP-0663).     *         
000090*---------------------------------------------------------------*         
000100 01  TT-CATEGORY-POOL-RECORD.                                             
000110     05  TT-CP-CATEGORY-ID            PIC 9(04).                          
000120     05  TT-CP-NAME                   PIC X(20).                          
000130     05  TT-CP-TOTAL-FUND             PIC 9(09)V9(02).                    
000140     05  TT-CP-TOTAL-WEIGHT           PIC 9(09)V9(04).                    
000150     05  TT-CP-TIER-WEIGHT            PIC 9(09)V9(04)                     
000160                                       OCCURS 4 TIMES.                    
000170     05  TT-CP-TIER-FUND              PIC 9(09)V9(02)                     
000180                                       OCCURS 4 TIMES.                    
000190     05  FILLER                       PIC X(12).                          
000200*---------------------------------------------------------------*         
000210* NAMED-TIER RECONCILIATION VIEW - DO NOT ADD FIELDS HERE,       *        
000220* ADD THEM TO THE OCCURS TABLE ABOVE AND RESIZE THIS FILLER.     *        
000230*---------------------------------------------------------------*         
000240 01  TT-CATEGORY-POOL-TIER-VIEW                                           
000250                  REDEFINES TT-CATEGORY-POOL-RECORD.                      
000260     05  FILLER                       PIC X(04).                          
000270     05  FILLER                       PIC X(20).                          
000280     05  FILLER                       PIC X(11).                          
000290     05  FILLER                       PIC X(13).                          
000300     05  TT-PLATINUM-WEIGHT           PIC X(13).                          
000310     05  TT-GOLD-WEIGHT                PIC X(13).                         
000320     05  TT-SILVER-WEIGHT              PIC X(13).                         
000330     05  TT-BRONZE-WEIGHT              PIC X(13).                         
000340     05  TT-PLATINUM-FUND              PIC X(11).                         
000350     05  TT-GOLD-FUND                  PIC X(11).                         
000360     05  TT-SILVER-FUND                PIC X(11).                         
000370     05  TT-BRONZE-FUND                PIC X(11).                         
000380     05  FILLER                       PIC X(12).                          
