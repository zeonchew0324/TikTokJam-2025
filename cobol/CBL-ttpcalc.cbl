000010*===============================================================*         
000020* PROGRAM NAME:    TTPCALC                                                
000030* ORIGINAL AUTHOR: DEBRA L. MARCHETTI                                     
000040*                                                                         
000050* MAINTENANCE LOG                                                         
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000070* --------- ------------  ---------------------------------------         
000080* 03/11/85 DLM            CREATED FOR CREATOR PAYOUT PROJECT.             
000090*                         CALLED ONCE PER POOL-TIER ALLOCATION            
000100*                         BY TTPAYC TO PRICE ONE VIDEO PAYOUT.            
000110* 07/14/98 DLM            ZERO-TIER-WEIGHT GUARD ADDED TO MATCH           
000120*                         TTPOOL0 QA FINDING CP-0052.                     
000130* 11/19/99 DLM            Y2K: NO DATE FIELDS IN THIS SUBPROGRAM.         
000140*                         VERIFIED CENTURY-CLEAN.                         
000150* 06/02/03 DLM            ADDED LK-PAYOUT-DUMP-VIEW AND                   
000160*                         LK-PAYOUT-TRACE-VIEW FOR THE AUDIT              
000170*                         REQ CP-0298 CONSOLE TRACE.                      
000180* 02/09/07 JFH            ROUNDING CONFIRMED ROUND-HALF-UP ON             
000190*                         ALLOCATION-PAYOUT PER FINANCE REQ               
000200*                         CP-0501 FOLLOW-UP.                              
000210* 08/19/26 KMO            DROPPED COMP-3 FROM LK-PAYOUT-PARM --           
000220*                         THIS SHOP NEVER PACKS A FIELD, RESIZED          
000230*                         THE DUMP/TRACE/RAWBYTES VIEWS TO MATCH          
000240*                         (REQ CP-0663).                                  
000250*===============================================================*         
000260 IDENTIFICATION DIVISION.                                                 
000270 PROGRAM-ID.  TTPCALC.                                                    
000280* AUTHOR. DEBRA L. MARCHETTI.                                             
000290* INSTALLATION. TIKTOKJAM CREATOR PAYMENTS.                               
000300* DATE-WRITTEN. 03/11/85.                                                 
000310* DATE-COMPILED. 03/11/85.                                                
000320* SECURITY. CONFIDENTIAL - CREATOR FINANCIAL DATA.                        
000330*===============================================================*         
000340 ENVIRONMENT DIVISION.                                                    
000350*---------------------------------------------------------------*         
000360 CONFIGURATION SECTION.                                                   
000370*---------------------------------------------------------------*         
000380 SOURCE-COMPUTER. IBM-3081.                                               
000390*---------------------------------------------------------------*         
000400 OBJECT-COMPUTER. IBM-3081.                                               
000410*---------------------------------------------------------------*         
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM                                                   
000440     CLASS TT-VALID-TIER-CHAR IS "A" THRU "Z"                             
000450     UPSI-0 IS TT-RERUN-SWITCH.                                           
000460*===============================================================*         
000470 DATA DIVISION.                                                           
000480 WORKING-STORAGE SECTION.                                                 
000490*---------------------------------------------------------------*         
000500 01  WS-TRACE-COUNTERS.                                                   
000510     05  WS-CALL-COUNT                 PIC S9(07) COMP VALUE 0.           
000520     05  WS-ZERO-WEIGHT-COUNT          PIC S9(07) COMP VALUE 0.           
000530     05  FILLER                        PIC X(04).                         
000540*---------------------------------------------------------------*         
000550 COPY TTMATW.                                                             
000560*===============================================================*         
000570 LINKAGE SECTION.                                                         
000580*---------------------------------------------------------------*         
000590* LK-PAYOUT-PARM - ONE PER-ALLOCATION CALL.  TTPAYC PASSES THE   *        
000600* RAW ENGAGEMENT SCORE AND CATEGORY PERCENTAGE FOR THIS VIDEO'S  *        
000610* ALLOCATION, PLUS THE TIER'S ALREADY-COMPUTED WEIGHT/FUND FROM  *        
000620* CATEGORY-POOL-FILE.  WE HAND BACK THE LOG-WEIGHTED CONTRIBUTION*        
000630* AND THE PRICED PAYOUT FOR JUST THIS ONE ALLOCATION.            *        
000640*---------------------------------------------------------------*         
000650 01  LK-PAYOUT-PARM.                                                      
000660     05  LK-ENGAGEMENT-SCORE           PIC S9(05)V9(06).                  
000670     05  LK-CATEGORY-PCT               PIC 9(01)V9(04).                   
000680     05  LK-TIER-WEIGHT                PIC 9(09)V9(04).                   
000690     05  LK-TIER-FUND                  PIC 9(09)V9(02).                   
000700     05  LK-VIDEO-WEIGHT               PIC S9(05)V9(06).                  
000710     05  LK-ALLOCATION-PAYOUT          PIC 9(09)V9(02).                   
000720     05  FILLER                        PIC X(04).                         
000730*---------------------------------------------------------------*         
000740* CP-0298 AUDIT TRACE VIEWS - OPERATOR CONSOLE DUMP DISPLAY OF   *        
000750* THE SAME PARAMETER AREA, SAME IDIOM AS THE TTPPOC DUMP-VIEW.   *        
000760* DO NOT ADD FIELDS HERE, ADD THEM TO LK-PAYOUT-PARM ABOVE.      *        
000770* 08/19/26 KMO RESIZED ALL THREE VIEWS FOR THE WIDER ZONED       *        
000780*              LK-PAYOUT-PARM -- CP-0663.                        *        
000790*---------------------------------------------------------------*         
000800 01  LK-PAYOUT-DUMP-VIEW REDEFINES LK-PAYOUT-PARM.                        
000810     05  LK-DUMP-SCORE-PCT-TIER        PIC X(29).                         
000820     05  LK-DUMP-FUND                  PIC X(11).                         
000830     05  LK-DUMP-RESULT                PIC X(22).                         
000840     05  FILLER                        PIC X(04).                         
000850*---------------------------------------------------------------*         
000860 01  LK-PAYOUT-TRACE-VIEW REDEFINES LK-PAYOUT-PARM.                       
000870     05  FILLER                        PIC X(29).                         
000880     05  LK-TRACE-FUND-CHARS           PIC X(11).                         
000890     05  FILLER                        PIC X(26).                         
000900*---------------------------------------------------------------*         
000910 01  LK-PAYOUT-RAWBYTES-VIEW REDEFINES LK-PAYOUT-PARM.                    
000920     05  LK-RAWBYTES                   PIC X(66).                         
000930*===============================================================*         
000940 PROCEDURE DIVISION USING LK-ENGAGEMENT-SCORE, LK-CATEGORY-PCT,           
000950     LK-TIER-WEIGHT, LK-TIER-FUND, LK-VIDEO-WEIGHT,                       
000960     LK-ALLOCATION-PAYOUT.                                                
000970*---------------------------------------------------------------*         
000980 0000-MAIN-PARAGRAPH.                                                     
000990*---------------------------------------------------------------*         
001000     ADD 1 TO WS-CALL-COUNT.                                              
001010*    08/19/26 KMO -- RANGE CALL THROUGH THE EXIT STUB SO THE              
001020*    SINGLE PRICING STEP READS AS A NAMED BLOCK (CP-0663).                
001030     PERFORM 0100-CALCULATE-PAYOUT THRU 0100-CALCULATE-PAYOUT-EXIT.       
001040     GOBACK.                                                              
001050*---------------------------------------------------------------*         
001060 0100-CALCULATE-PAYOUT.                                                   
001070*---------------------------------------------------------------*         
001080*    VIDEO-WEIGHT = LN(ENGAGEMENT-SCORE * CATEGORY-PCT + 1)      *        
001090     COMPUTE TT-MATH-X ROUNDED =                                          
001100         LK-ENGAGEMENT-SCORE * LK-CATEGORY-PCT + 1.                       
001110     PERFORM 9000-MATH-COMPUTE-LN.                                        
001120     MOVE TT-MATH-RESULT TO LK-VIDEO-WEIGHT.                              
001130*    ALLOCATION-PAYOUT = VIDEO-WEIGHT / TIER-WEIGHT * TIER-FUND, *        
001140*    ELSE ZERO WHEN THE CATEGORY'S TIER WEIGHT IS NOT POSITIVE.  *        
001150     IF LK-TIER-WEIGHT > 0                                                
001160         COMPUTE LK-ALLOCATION-PAYOUT ROUNDED =                           
001170             LK-VIDEO-WEIGHT / LK-TIER-WEIGHT * LK-TIER-FUND              
001180     ELSE                                                                 
001190         ADD 1 TO WS-ZERO-WEIGHT-COUNT                                    
001200         MOVE 0 TO LK-ALLOCATION-PAYOUT                                   
001210     END-IF.                                                              
001220*---------------------------------------------------------------*         
001230 0100-CALCULATE-PAYOUT-EXIT.                                              
001240*---------------------------------------------------------------*         
001250     EXIT.                                                                
001260*---------------------------------------------------------------*         
001270 9000-MATH-COMPUTE-LN.                                                    
001280*---------------------------------------------------------------*         
001290*    NO FUNCTION LOG ON THIS COMPILER.  REDUCE TT-MATH-X INTO    *        
001300*    (0.5 .. 1.5) BY REPEATED DIVISION/MULTIPLICATION BY E,      *        
001310*    THEN A MACLAURIN SERIES ON (X-1), THEN ADD BACK THE COUNT.  *        
001320     MOVE 0 TO TT-MATH-N.                                                 
001330     IF TT-MATH-X < 0.0000000001                                          
001340         MOVE 0.0000000001 TO TT-MATH-X                                   
001350     END-IF.                                                              
001360     PERFORM 9010-MATH-LN-REDUCE-HIGH                                     
001370         UNTIL TT-MATH-X NOT GREATER THAN 1.5.                            
001380     PERFORM 9020-MATH-LN-REDUCE-LOW                                      
001390         UNTIL TT-MATH-X NOT LESS THAN 0.5.                               
001400     PERFORM 9030-MATH-LN-SERIES.                                         
001410     COMPUTE TT-MATH-RESULT ROUNDED =                                     
001420         TT-MATH-SERIES-SUM + TT-MATH-N.                                  
001430*---------------------------------------------------------------*         
001440 9010-MATH-LN-REDUCE-HIGH.                                                
001450*---------------------------------------------------------------*         
001460     DIVIDE TT-MATH-X BY TT-E-CONSTANT GIVING TT-MATH-X.                  
001470     ADD 1 TO TT-MATH-N.                                                  
001480*---------------------------------------------------------------*         
001490 9020-MATH-LN-REDUCE-LOW.                                                 
001500*---------------------------------------------------------------*         
001510     MULTIPLY TT-MATH-X BY TT-E-CONSTANT GIVING TT-MATH-X.                
001520     SUBTRACT 1 FROM TT-MATH-N.                                           
001530*---------------------------------------------------------------*         
001540 9030-MATH-LN-SERIES.                                                     
001550*---------------------------------------------------------------*         
001560     COMPUTE TT-MATH-Y = TT-MATH-X - 1.                                   
001570     MOVE TT-MATH-Y TO TT-MATH-POWER.                                     
001580     MOVE TT-MATH-Y TO TT-MATH-SERIES-SUM.                                
001590     MOVE 1 TO TT-MATH-SIGN.                                              
001600     PERFORM 9031-MATH-LN-SERIES-TERM                                     
001610         VARYING TT-MATH-I FROM 2 BY 1                                    
001620         UNTIL TT-MATH-I > TT-MATH-SERIES-TERMS.                          
001630*---------------------------------------------------------------*         
001640 9031-MATH-LN-SERIES-TERM.                                                
001650*---------------------------------------------------------------*         
001660     MULTIPLY TT-MATH-POWER BY TT-MATH-Y GIVING TT-MATH-POWER.            
001670     COMPUTE TT-MATH-TERM = TT-MATH-POWER / TT-MATH-I.                    
001680     IF TT-MATH-SIGN = 1                                                  
001690         SUBTRACT TT-MATH-TERM FROM TT-MATH-SERIES-SUM                    
001700         MOVE -1 TO TT-MATH-SIGN                                          
001710     ELSE                                                                 
001720         ADD TT-MATH-TERM TO TT-MATH-SERIES-SUM                           
001730         MOVE 1 TO TT-MATH-SIGN                                           
001740     END-IF.                                                              
